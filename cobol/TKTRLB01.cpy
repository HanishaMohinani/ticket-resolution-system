000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTRLB01.
000300*    RATE LIMIT BUCKET STATE RECORD.  ONE ENTRY PER IDENTIFIER
000400*    + ACTION, KEYED BY TRLB01-BUCKET-KEY.  OWNED/LOADED AND
000500*    REWRITTEN BY TKTVLMT - SMALL STATE FILE.
000600*----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                             *
000800*----------------------------------------------------------------*
000900* HD1A07 19/09/2023 TMPJCO - TICKREQ-2944 - INITIAL VERSION      *
001000*----------------------------------------------------------------*
001100     05  TRLB01-RECORD           PIC X(095).
001200*
001300     05  TRLB01R REDEFINES TRLB01-RECORD.
001400         10  TRLB01-BUCKET-KEY     PIC X(40).
001500*                                "USER_000123_CREATE_TICKET"
001600         10  TRLB01-IDENTIFIER     PIC X(20).
001700*                                "USER_NNNNNN"/"COMPANY_NNNNNN"
001800         10  TRLB01-TOKENS-REMAINING PIC 9(05).
001900         10  TRLB01-MAX-TOKENS     PIC 9(05).
002000         10  TRLB01-REFILL-RATE    PIC 9(05).
002100         10  TRLB01-WINDOW-SECONDS PIC 9(06).
002200         10  TRLB01-LAST-REFILL-AT PIC 9(14).
002300*                                YYYYMMDDHHMMSS
