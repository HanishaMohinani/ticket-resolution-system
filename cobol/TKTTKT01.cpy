000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTTKT01.
000300*    SUPPORT TICKET MASTER RECORD - ONE ENTRY PER OPEN OR
000400*    CLOSED TICKET.  KEY IS TKT01-TICKET-ID.
000500*----------------------------------------------------------------*
000600* MODIFICATION HISTORY                                          *
000700*----------------------------------------------------------------*
000800* TAG    DATE       DEV    DESCRIPTION                          *
000900*------- ---------- ------ ------------------------------------ *
001000* HD3B02 14/05/2024 TMPHDN - HELPDESK REPLATFORM PHASE 3        *
001100*                     TICKREQ-3381                              *
001200*                     - ADD ESCALATED-AT, WIDEN TICKET-NUMBER   *
001300*                       FROM 12 TO 15 FOR YEAR-ROLLOVER FORMAT  *
001400*---------------------------------------------------------------*
001500* HD3B01 02/02/2024 TMPHDN - HELPDESK REPLATFORM PHASE 3        *
001600*                     TICKREQ-3205                              *
001700*                     - ADD SLA-BREACHED-FLAG / ESCALATED-FLAG  *
001800*---------------------------------------------------------------*
001810* EQ12A1 17/03/2012 TMPKMS - TICKREQ-1611                       *
001820*                     - ADD ESCALATION FIELDS FOR 80 PCT RULE   *
001830*---------------------------------------------------------------*
001840* Y2K0001 11/09/1998 TMPSRV - Y2K REMEDIATION TASK FORCE        *
001850*                     - WIDEN ALL DATE/TIME FIELDS TO 14-DIGIT  *
001860*                       YYYYMMDDHHMMSS (WAS 6-DIGIT YYMMDD)     *
001870*---------------------------------------------------------------*
001880* CR91014 02/05/1991 TMPRTM - ADD SLA RESPONSE/RESOLUTION DUE   *
001890*                     FIELDS FOR HELPDESK CONTRACT REPORTING    *
001900*---------------------------------------------------------------*
001910* HD1A01 19/09/2023 TMPJCO - HELPDESK REPLATFORM PHASE 1        *
002000*                     TICKREQ-2944 - RENAME/RESTRUCTURE FOR     *
002010*                       MULTI-COMPANY SUPPORT                   *
002020*---------------------------------------------------------------*
002030* ORIG001 04/03/1987 R MASON - INITIAL VERSION - TICKET TRACKING*
002100*----------------------------------------------------------------*
002200     05  TKT01-RECORD                PIC X(300).
002300 HD3B01*  05  TKT01-RECORD           PIC X(260).
002400 HD1A01*  05  TKT01-RECORD           PIC X(220).
002410 ORIG001*  05  TKT01-RECORD          PIC X(080).
002500*   I-O FORMAT: TKT01R  FROM FILE TKTMAST  OF LIBRARY HDESKLIB
002600*
002700     05  TKT01R  REDEFINES TKT01-RECORD.
002800         10  TKT01-TICKET-ID         PIC 9(08).
002900*                                  UNIQUE TICKET KEY
003000         10  TKT01-COMPANY-ID        PIC 9(06).
003100*                                  OWNING COMPANY
003200         10  TKT01-TICKET-NUMBER     PIC X(15).
003300*                                  "TKT-YYYY-NNNNNN"
003400 HD3B02*  10  TKT01-TICKET-NUMBER    PIC X(12).
003500         10  TKT01-TITLE             PIC X(60).
003600*                                  TICKET TITLE
003700         10  TKT01-STATUS            PIC X(12).
003800*                                  OPEN/IN_PROGRESS/RESOLVED/CLOSED
003900             88  TKT01-OPEN             VALUE "OPEN".
004000             88  TKT01-IN-PROGRESS      VALUE "IN_PROGRESS".
004100             88  TKT01-RESOLVED         VALUE "RESOLVED".
004200             88  TKT01-CLOSED           VALUE "CLOSED".
004300         10  TKT01-PRIORITY          PIC X(10).
004400*                                  LOW/MEDIUM/HIGH/CRITICAL
004500             88  TKT01-PRI-LOW          VALUE "LOW".
004600             88  TKT01-PRI-MEDIUM       VALUE "MEDIUM".
004700             88  TKT01-PRI-HIGH         VALUE "HIGH".
004800             88  TKT01-PRI-CRITICAL     VALUE "CRITICAL".
004900         10  TKT01-CUSTOMER-ID       PIC 9(06).
005000*                                  CREATING USER
005100         10  TKT01-ASSIGNED-AGENT-ID PIC 9(06).
005200*                                  0 = UNASSIGNED
005300         10  TKT01-SLA-RESPONSE-DUE  PIC 9(14).
005400*                                  YYYYMMDDHHMMSS, 0 = NOT SET
005500         10  TKT01-SLA-RESOLUTION-DUE PIC 9(14).
005600*                                  YYYYMMDDHHMMSS, 0 = NOT SET
005700         10  TKT01-FIRST-RESPONSE-AT PIC 9(14).
005800*                                  0 = NO RESPONSE YET
005900         10  TKT01-RESOLVED-AT       PIC 9(14).
006000*                                  0 = NOT RESOLVED
006100         10  TKT01-CLOSED-AT         PIC 9(14).
006200*                                  0 = NOT CLOSED
006300         10  TKT01-FLAGS.
006400*                                  HD3B01 - GROUPED INDICATORS
006500             15  TKT01-SLA-BREACHED-FLAG PIC X(01).
006600                 88  TKT01-SLA-BREACHED     VALUE "Y".
006700                 88  TKT01-SLA-NOT-BREACHED VALUE "N".
006800             15  TKT01-ESCALATED-FLAG    PIC X(01).
006900                 88  TKT01-ESCALATED        VALUE "Y".
007000                 88  TKT01-NOT-ESCALATED    VALUE "N".
007100         10  TKT01-ESCALATED-AT      PIC 9(14).
007200*                                  0 = NOT ESCALATED
007300         10  TKT01-CREATED-AT        PIC 9(14).
007400         10  TKT01-UPDATED-AT        PIC 9(14).
007500         10  TKT01-DATES-REDEFINE REDEFINES TKT01-UPDATED-AT.
007600             15  TKT01-UPDATED-AT-YYYYMMDD PIC 9(08).
007700             15  TKT01-UPDATED-AT-HHMMSS   PIC 9(06).
007800         10  TKT01-AGE-WORK-REDEFINE REDEFINES TKT01-CREATED-AT.
007900             15  TKT01-CREATED-AT-YYYYMMDD PIC 9(08).
008000             15  TKT01-CREATED-AT-HHMMSS   PIC 9(06).
008100         10  FILLER                  PIC X(063).
008200*                                  RESERVED FOR FUTURE TAGS
