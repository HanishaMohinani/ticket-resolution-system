* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD2B01 TMPLYT 03/2024 - TICKREQ-3102
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLCOM.
     05 WK-TKTLCOM-INPUT.
        10 WK-TKTLCOM-TICKET-ID     PIC 9(08).
        10 WK-TKTLCOM-USER-ID       PIC 9(06).
        10 WK-TKTLCOM-USER-ROLE     PIC X(10).
        10 WK-TKTLCOM-INTERNAL-FLAG PIC X(01).
        10 WK-TKTLCOM-TRAN-TIMESTAMP PIC 9(14).
        10 WK-TKTLCOM-FIRST-RESPONSE-AT PIC 9(14).
     05 WK-TKTLCOM-OUTPUT.
        10 WK-TKTLCOM-NO-ERROR      PIC X(01).
        10 WK-TKTLCOM-NEW-FIRST-RESPONSE-AT PIC 9(14).
        10 WK-TKTLCOM-STAMP-TICKET-FLAG PIC X(01).
