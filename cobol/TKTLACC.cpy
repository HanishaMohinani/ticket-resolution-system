* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD1B03 TMPJCO 21/09/2023 - TICKREQ-2944
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLACC.
     05 WK-TKTLACC-INPUT.
        10 WK-TKTLACC-ACTOR-ROLE   PIC X(10).
        10 WK-TKTLACC-ACTOR-COMPANY-ID PIC 9(06).
        10 WK-TKTLACC-ACTOR-USER-ID PIC 9(06).
        10 WK-TKTLACC-TICKET-COMPANY-ID PIC 9(06).
        10 WK-TKTLACC-TICKET-CUSTOMER-ID PIC 9(06).
        10 WK-TKTLACC-TICKET-AGENT-ID PIC 9(06).
     05 WK-TKTLACC-OUTPUT.
        10 WK-TKTLACC-AUTHORIZED-FLAG PIC X(01).
