* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD1B05 TMPJCO 21/09/2023 - TICKREQ-2944
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLSEQ.
     05 WK-TKTLSEQ-INPUT.
        10 WK-TKTLSEQ-OPTION      PIC X(01).
*                                1=SET STARTING COUNT (RUN START)
*                                2=GET NEXT TICKET NUMBER
        10 WK-TKTLSEQ-STARTING-COUNT PIC 9(06).
        10 WK-TKTLSEQ-YEAR        PIC 9(04).
     05 WK-TKTLSEQ-OUTPUT.
        10 WK-TKTLSEQ-TICKET-NUMBER PIC X(15).
     05 FILLER                    PIC X(05).
