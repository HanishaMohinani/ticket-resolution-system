* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD1B07 TMPJCO 22/09/2023 - TICKREQ-2944
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLPTB.
     05 WK-TKTLPTB-INPUT.
        10 WK-TKTLPTB-TRAN-CODE       PIC X(02).
*                                    CR/UP/ST/AS
        10 WK-TKTLPTB-ACTING-USER-ID  PIC 9(06).
        10 WK-TKTLPTB-TRAN-TIMESTAMP  PIC 9(14).
        10 WK-TKTLPTB-NEW-TITLE       PIC X(60).
        10 WK-TKTLPTB-NEW-PRIORITY    PIC X(10).
        10 WK-TKTLPTB-NEW-STATUS      PIC X(12).
        10 WK-TKTLPTB-NEW-AGENT-ID    PIC 9(06).
        10 WK-TKTLPTB-ACTING-COMPANY-ID PIC 9(06).
     05 WK-TKTLPTB-TICKET-WORK.
*                                    CURRENT TICKET VALUES IN, UPDATED
*                                    TICKET VALUES OUT (INPUT-OUTPUT)
        10 WK-TKTLPTB-TICKET-ID       PIC 9(08).
        10 WK-TKTLPTB-COMPANY-ID      PIC 9(06).
        10 WK-TKTLPTB-TICKET-NUMBER   PIC X(15).
        10 WK-TKTLPTB-TITLE           PIC X(60).
        10 WK-TKTLPTB-STATUS          PIC X(12).
        10 WK-TKTLPTB-PRIORITY        PIC X(10).
        10 WK-TKTLPTB-CUSTOMER-ID     PIC 9(06).
        10 WK-TKTLPTB-ASSIGNED-AGENT-ID PIC 9(06).
        10 WK-TKTLPTB-SLA-RESPONSE-DUE  PIC 9(14).
        10 WK-TKTLPTB-SLA-RESOLUTION-DUE PIC 9(14).
        10 WK-TKTLPTB-FIRST-RESPONSE-AT PIC 9(14).
        10 WK-TKTLPTB-RESOLVED-AT     PIC 9(14).
        10 WK-TKTLPTB-CLOSED-AT       PIC 9(14).
        10 WK-TKTLPTB-BREACH-FLAG     PIC X(01).
        10 WK-TKTLPTB-ESCALATED-FLAG  PIC X(01).
        10 WK-TKTLPTB-ESCALATED-AT    PIC 9(14).
        10 WK-TKTLPTB-CREATED-AT      PIC 9(14).
        10 WK-TKTLPTB-UPDATED-AT      PIC 9(14).
     05 WK-TKTLPTB-OUTPUT.
        10 WK-TKTLPTB-REJECT-FLAG     PIC X(01).
        10 WK-TKTLPTB-REJECT-REASON   PIC X(40).
        10 WK-TKTLPTB-NEW-TICKET-FLAG PIC X(01).
