* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD3E01 TMPHDN 22/05/2024 - TICKREQ-3381
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLRPT.
     05 WK-TKTLRPT-INPUT.
        10 WK-TKTLRPT-RUN-TIMESTAMP PIC 9(14).
     05 FILLER                    PIC X(10).
