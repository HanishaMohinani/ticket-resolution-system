000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTVACC.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 11 JAN 1990.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001000*              VALIDATE WHETHER A REQUESTING USER IS ENTITLED
001100*              TO SEE OR CHANGE A GIVEN TICKET, BASED ON THE
001200*              ACTOR'S ROLE, COMPANY AND RELATIONSHIP TO THE
001300*              TICKET (CUSTOMER OWNER, ASSIGNED AGENT, ETC).
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                       *
001600*----------------------------------------------------------------*
001700* MOD.#   INIT   DATE        DESCRIPTION                         *
001800* ------- ------ ----------  ----------------------------------- *
001850* HD3G07  TMPHDN 03/09/2024 - TICKREQ-3410
001860*                           - ADMIN BRANCH WAS GRANTING ACCESS
001870*                             WITH NO SAME-COMPANY CHECK, LETTING
001880*                             AN ADMIN AT ONE COMPANY TOUCH ANOTHER
001890*                             COMPANY'S TICKET - GATED ADMIN THE
001900*                             SAME AS MANAGER
001910*----------------------------------------------------------------*
001920* HD1E02  TMPJCO 25/09/2023 - TICKREQ-2944
002000*                           - ADD MANAGER SAME-COMPANY OVERRIDE
002100*                             (MANAGER SEES ALL TICKETS IN OWN
002200*                             COMPANY, NOT JUST OWN ASSIGNMENTS)
002300*----------------------------------------------------------------*
002400* Y2K0001  TMPSRV 14/10/1998 - Y2K REMEDIATION TASK FORCE
002500*                           - NO DATE FIELDS IN THIS MODULE -
002600*                             REVIEWED, NO CHANGE REQUIRED
002700*----------------------------------------------------------------*
002800* CR90118  TMPRTM 02/06/1990 - WIDEN ACTOR-ROLE FROM 1-CHAR CODE
002900*                             TO 10-CHAR MNEMONIC FOR READABILITY
003000*----------------------------------------------------------------*
003100* ORIG001  M WEE  11/01/1990 - INITIAL VERSION
003200*----------------------------------------------------------------*
003300         EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100         UPSI-0 IS UPSI-SWITCH-0
004200         ON STATUS IS U0-ON
004300         OFF STATUS IS U0-OFF.
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800***********************
004900 01  WK-N-COUNTERS                   COMP.
005000     05  WK-N-SPARE-CTR          PIC S9(05) VALUE ZERO.
005010     05  WK-N-SPARE-CTR-REDEF REDEFINES WK-N-SPARE-CTR
005020             PIC S9(03)V99.
005100
005200 01  WK-D-ROLE-WORK.
005300     05  WK-D-ACTOR-ROLE         PIC X(10).
005400         88  WK-D-ROLE-CUSTOMER      VALUE "CUSTOMER".
005500         88  WK-D-ROLE-AGENT         VALUE "AGENT".
005600         88  WK-D-ROLE-MANAGER       VALUE "MANAGER".
005700         88  WK-D-ROLE-ADMIN         VALUE "ADMIN".
005800     05  WK-D-ROLE-REDEF REDEFINES WK-D-ACTOR-ROLE.
005900         10  WK-D-ROLE-FIRST-CHAR PIC X(01).
006000         10  FILLER              PIC X(09).
006100
006200 01  WK-D-MATCH-FLAGS.
006300     05  WK-D-SAME-COMPANY-FLAG  PIC X(01) VALUE "N".
006400         88  WK-D-SAME-COMPANY       VALUE "Y".
006500     05  WK-D-OWNS-TICKET-FLAG   PIC X(01) VALUE "N".
006600         88  WK-D-OWNS-TICKET        VALUE "Y".
006700     05  WK-D-ASSIGNED-FLAG      PIC X(01) VALUE "N".
006800         88  WK-D-IS-ASSIGNED-AGENT  VALUE "Y".
006900     05  WK-D-FLAGS-REDEFINE REDEFINES WK-D-MATCH-FLAGS.
007000         10  WK-D-FLAGS-ALL      PIC X(03).
007100
007200 LINKAGE SECTION.
007300****************
007400     COPY TKTLACC.
007500
007600 PROCEDURE DIVISION USING WK-TKTLACC.
007700***************************************
007800 MAIN-MODULE.
007900     MOVE "N" TO WK-TKTLACC-AUTHORIZED-FLAG.
008000     MOVE WK-TKTLACC-ACTOR-ROLE TO WK-D-ACTOR-ROLE.
008100     PERFORM A100-SET-MATCH-FLAGS THRU A199-SET-MATCH-FLAGS-EX.
008200     IF WK-D-ROLE-ADMIN AND WK-D-SAME-COMPANY
008300         MOVE "Y" TO WK-TKTLACC-AUTHORIZED-FLAG
008400         GO TO MAIN-EX
008500     END-IF.
008600     IF WK-D-ROLE-MANAGER AND WK-D-SAME-COMPANY
008700         MOVE "Y" TO WK-TKTLACC-AUTHORIZED-FLAG
008800         GO TO MAIN-EX
008900     END-IF.
009000     IF WK-D-ROLE-AGENT AND WK-D-IS-ASSIGNED-AGENT
009100         MOVE "Y" TO WK-TKTLACC-AUTHORIZED-FLAG
009200         GO TO MAIN-EX
009300     END-IF.
009400     IF WK-D-ROLE-CUSTOMER AND WK-D-OWNS-TICKET
009500         MOVE "Y" TO WK-TKTLACC-AUTHORIZED-FLAG
009600         GO TO MAIN-EX
009700     END-IF.
009800 MAIN-EX.
009900     GOBACK.
010000
010100 A100-SET-MATCH-FLAGS.
010200     MOVE "N" TO WK-D-SAME-COMPANY-FLAG.
010300     MOVE "N" TO WK-D-OWNS-TICKET-FLAG.
010400     MOVE "N" TO WK-D-ASSIGNED-FLAG.
010500     IF WK-TKTLACC-ACTOR-COMPANY-ID = WK-TKTLACC-TICKET-COMPANY-ID
010600         MOVE "Y" TO WK-D-SAME-COMPANY-FLAG
010700     END-IF.
010800     IF WK-TKTLACC-ACTOR-USER-ID = WK-TKTLACC-TICKET-CUSTOMER-ID
010900         MOVE "Y" TO WK-D-OWNS-TICKET-FLAG
011000     END-IF.
011100     IF WK-TKTLACC-ACTOR-USER-ID = WK-TKTLACC-TICKET-AGENT-ID
011200        AND WK-TKTLACC-TICKET-AGENT-ID NOT = ZERO
011300         MOVE "Y" TO WK-D-ASSIGNED-FLAG
011400     END-IF.
011500 A199-SET-MATCH-FLAGS-EX.
011600     EXIT.
