000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTSLADF.
000300*    BUILT-IN SLA RULE DEFAULTS.
000400*    USED BY TKTVSLA'S A200-LOAD-DEFAULT-TABLE WHEN THE SLA-RULE
000500*    REFERENCE FILE HAS NOT BEEN STAGED FOR A RUN (EMPTY/MISSING)
000600*    SO A BARE ENVIRONMENT CAN STILL EXERCISE THE SLA ENGINE.
000700*    HD4A01 14/03/2025 TMPHDN - TICKREQ-3440 - DROPPED THE
000710*    TSDF-TIER-LIMIT TABLE THAT USED TO LIVE HERE - IT HAD ONE
000720*    READER (TKTXPAR) AND TKTXPAR HAD ZERO CALLERS ANYWHERE IN
000730*    THE SYSTEM, AND THE DAILY LIMIT IT DERIVED FROM TIER CODE IS
000740*    ALREADY CARRIED DIRECTLY ON THE COMPANY RECORD AS
000750*    TCMP01-TICKET-LIMIT-PER-DAY, SO THE LOOKUP WAS REDUNDANT ON
000760*    TOP OF BEING DEAD.
000800*----------------------------------------------------------------*
000900* AMENDMENT HISTORY:                                             *
001000*----------------------------------------------------------------*
001100* HD1A08 19/09/2023 TMPJCO - TICKREQ-2944 - INITIAL VERSION      *
001200*----------------------------------------------------------------*
001300     05  TSDF-SLA-DEFAULT-TABLE.
001400         10  FILLER PIC X(016) VALUE "CRITICAL  001004".
001500         10  FILLER PIC X(016) VALUE "HIGH      002008".
001600         10  FILLER PIC X(016) VALUE "MEDIUM    004024".
001700         10  FILLER PIC X(016) VALUE "LOW       008048".
001800     05  TSDF-SLA-DEFAULT-R REDEFINES TSDF-SLA-DEFAULT-TABLE.
001900         10  TSDF-SLA-DEFAULT-ENTRY OCCURS 4 TIMES
002000                 INDEXED BY TSDF-SLA-IX.
002100             15  TSDF-DF-PRIORITY         PIC X(10).
002200             15  TSDF-DF-RESPONSE-HOURS   PIC 9(03).
002300             15  TSDF-DF-RESOLUTION-HOURS PIC 9(03).
