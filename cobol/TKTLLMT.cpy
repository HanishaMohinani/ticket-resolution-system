* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD2D01 TMPLYT 19/02/2024 - TICKREQ-3115
*                - ADD OPTION FIELD (1=CHECK/CONSUME, 9=FLUSH TABLE TO
*                  THE SEQUENTIAL BUCKET FILE AT END OF RUN)
* --------------------------------------------------------------------------
* HD1B02 TMPJCO 21/09/2023 - TICKREQ-2944
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLLMT.
     05 WK-TKTLLMT-INPUT.
        10 WK-TKTLLMT-OPTION      PIC X(01).
*                                1=CHECK AND CONSUME A TOKEN
*                                9=FLUSH IN-MEMORY TABLE TO BUCKET FILE
        10 WK-TKTLLMT-IDENTIFIER  PIC X(20).
*                                "USER_NNNNNN"/"COMPANY_NNNNNN"
        10 WK-TKTLLMT-ACTION      PIC X(16).
*                                "CREATE_TICKET"/"ADD_COMMENT"
        10 WK-TKTLLMT-NOW         PIC 9(14).
     05 WK-TKTLLMT-OUTPUT.
        10 WK-TKTLLMT-ALLOWED-FLAG PIC X(01).
        10 WK-TKTLLMT-MAX-TOKENS  PIC 9(05).
        10 WK-TKTLLMT-WINDOW-SECONDS PIC 9(06).
