000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTCMP01.
000300*    COMPANY REFERENCE RECORD.  ONE ENTRY PER SUBSCRIBING HELP
000400*    DESK CUSTOMER COMPANY.  LOADED ENTIRE INTO A WORKING-STORAGE
000500*    TABLE AT THE START OF EACH RUN - SMALL REFERENCE FILE.
000600*----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                             *
000800*----------------------------------------------------------------*
000900* HD1A04 19/09/2023 TMPJCO - TICKREQ-2944 - INITIAL VERSION      *
001000*----------------------------------------------------------------*
001100     05  TCMP01-RECORD           PIC X(066).
001200*
001300     05  TCMP01R REDEFINES TCMP01-RECORD.
001400         10  TCMP01-COMPANY-ID     PIC 9(06).
001500*                                UNIQUE KEY
001600         10  TCMP01-COMPANY-NAME   PIC X(40).
001700         10  TCMP01-COMPANY-TIER   PIC X(10).
001800*                                FREE/PRO/ENTERPRISE
001900             88  TCMP01-TIER-FREE       VALUE "FREE".
002000             88  TCMP01-TIER-PRO        VALUE "PRO".
002100             88  TCMP01-TIER-ENTERPRISE VALUE "ENTERPRISE".
002200         10  TCMP01-TICKET-LIMIT-PER-DAY PIC 9(05).
002300*                                DAILY TICKET QUOTA (REF ONLY)
002400         10  TCMP01-ACTIVE-FLAG    PIC X(01).
002500             88  TCMP01-ACTIVE          VALUE "Y".
002600             88  TCMP01-INACTIVE        VALUE "N".
002700         10  FILLER                PIC X(004).
