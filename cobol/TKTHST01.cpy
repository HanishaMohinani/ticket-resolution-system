000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTHST01.
000300*    TICKET AUDIT JOURNAL RECORD - ONE ENTRY WRITTEN EACH TIME A
000400*    TICKET FIELD IS CREATED, CHANGED, ASSIGNED OR ESCALATED.
000500*    APPEND-ONLY - NEVER REWRITTEN OR DELETED.
000600*----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                             *
000800*----------------------------------------------------------------*
000900* HD3C01 29/06/2024 TMPHDN
001000*   TICKREQ-3420
001100*   - ADD CHANGE-TYPE ESCALATED FOR SLA ENGINE WRITES
001200*   - WIDEN OLD-VALUE / NEW-VALUE FROM 24 TO 40
001300*----------------------------------------------------------------*
001400* HD1A02 02/10/2023 TMPJCO
001500*   TICKREQ-2944
001600*   - INITIAL VERSION
001700*----------------------------------------------------------------*
001800
001900     05  TKTH01-RECORD             PIC X(144).
002000 HD3C01*  05  TKTH01-RECORD        PIC X(108).
002100*
002200*    I-O FORMAT: TKTH01R
002300*    FROM FILE TKTHIST
002400*    TICKET AUDIT JOURNAL
002500*
002600     05  TKTH01R REDEFINES TKTH01-RECORD.
002700
002800 HD1A02*
002900         10  TKTH01-TICKET-ID        PIC 9(08).
003000*        TICKET KEY
003100
003200         10  TKTH01-CHANGED-BY-USER-ID PIC 9(06).
003300*        ACTING USER ID
003400
003500         10  TKTH01-FIELD-NAME       PIC X(20).
003600*        "general","title","priority","status","assigned_agent"
003700
003800         10  TKTH01-OLD-VALUE        PIC X(40).
003900*        VALUE PRIOR TO THE CHANGE, SPACES IF NONE
004000
004100         10  TKTH01-NEW-VALUE        PIC X(40).
004200*        VALUE AFTER THE CHANGE
004300
004400         10  TKTH01-CHANGE-TYPE      PIC X(15).
004500*        CREATED/UPDATED/ASSIGNED/ESCALATED/STATUS_CHANGED
004600             88  TKTH01-CREATED         VALUE "CREATED".
004700             88  TKTH01-UPDATED         VALUE "UPDATED".
004800             88  TKTH01-ASSIGNED        VALUE "ASSIGNED".
004900             88  TKTH01-ESCALATED       VALUE "ESCALATED".
005000             88  TKTH01-STATUS-CHANGED  VALUE "STATUS_CHANGED".
005100
005200         10  TKTH01-CHANGED-AT       PIC 9(14).
005300*        YYYYMMDDHHMMSS
005400
005500         10  FILLER                  PIC X(001).
005600*        RESERVED
