* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD1B04 TMPJCO 21/09/2023 - TICKREQ-2944
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLASG.
     05 WK-TKTLASG-INPUT.
        10 WK-TKTLASG-OPTION      PIC X(01).
*                                1=VALIDATE ROLE ONLY 2=VALIDATE+RETRIEVE
        10 WK-TKTLASG-AGENT-ID    PIC 9(06).
     05 WK-TKTLASG-OUTPUT.
        10 WK-TKTLASG-VALID-FLAG  PIC X(01).
        10 WK-TKTLASG-AGENT-NAME  PIC X(41).
*                                FIRST + SPACE + LAST, "UNASSIGNED" IF 0
