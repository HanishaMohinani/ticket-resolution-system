000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTTRN01.
000300*    WORKING STORAGE FORMAT FOR THE BATCH TRANSACTION FILE THAT
000400*    DRIVES TICKET/COMMENT PROCESSING.  ONE PHYSICAL 120-BYTE
000500*    RECORD, REDEFINED FIVE WAYS BY TKT01-TRAN-CODE.
000600*----------------------------------------------------------------*
000700* MODIFICATION HISTORY                                          *
000800*----------------------------------------------------------------*
000900* TAG    DATE    DEV    DESCRIPTION                              *
001000*------- ------- ------ ------------------------------------    *
001100* HD2A01 03/24  TMPLYT - HELPDESK REPLATFORM PHASE 2             *
001200*                 TICKREQ-3102                                  *
001300*                 - ADD CM (ADD COMMENT) LAYOUT                  *
001400*---------------------------------------------------------------*
001500* HD1A03 10/23  TMPJCO - HELPDESK REPLATFORM PHASE 1             *
001600*                 TICKREQ-2944 - INITIAL VERSION                 *
001700*---------------------------------------------------------------*
001800     05  TRN01-RECORD            PIC X(120).
001900*
002000     05  TRN01R  REDEFINES TRN01-RECORD.
002100         10  TRN01-TRAN-CODE       PIC X(02).
002200*                                CR/UP/ST/AS/CM
002300             88  TRN01-CREATE-TICKET    VALUE "CR".
002400             88  TRN01-UPDATE-TICKET    VALUE "UP".
002500             88  TRN01-STATUS-CHANGE    VALUE "ST".
002600             88  TRN01-ASSIGN-AGENT     VALUE "AS".
002700             88  TRN01-ADD-COMMENT      VALUE "CM".
002800         10  TRN01-USER-ID         PIC 9(06).
002900*                                ACTING USER
003000         10  TRN01-TICKET-ID       PIC 9(08).
003100*                                TARGET TICKET, 0 FOR CREATE
003200         10  TRN01-PRIORITY        PIC X(10).
003300*                                FOR CR/UP
003400         10  TRN01-NEW-STATUS      PIC X(12).
003500*                                FOR ST
003600         10  TRN01-AGENT-ID        PIC 9(06).
003700*                                FOR AS
003800         10  TRN01-TITLE           PIC X(60).
003900*                                FOR CR/UP
004000         10  TRN01-INTERNAL-FLAG   PIC X(01).
004100*                                FOR CM
004200         10  TRN01-TRAN-TIMESTAMP  PIC 9(14).
004300*                                YYYYMMDDHHMMSS - EFFECTIVE TIME
004400         10  FILLER                PIC X(001).
004500*
004600*    CR/UP LAYOUT - ALIASES INTO THE SAME BYTES AS TRN01R, KEPT
004700*    SEPARATE FOR READABILITY AT THE CR/UP PROCESSING PARAGRAPHS.
004800     05  TRN01-CR-UP-R REDEFINES TRN01-RECORD.
004900         10  FILLER                PIC X(16).
005000         10  TRN01-CU-PRIORITY     PIC X(10).
005100         10  FILLER                PIC X(18).
005200         10  TRN01-CU-TITLE        PIC X(60).
005300         10  FILLER                PIC X(16).
005400*
005500*    ST LAYOUT - STATUS CHANGE
005600     05  TRN01-ST-R REDEFINES TRN01-RECORD.
005700         10  FILLER                PIC X(26).
005800         10  TRN01-ST-NEW-STATUS   PIC X(12).
005900         10  FILLER                PIC X(82).
006000*
006100*    AS LAYOUT - AGENT ASSIGNMENT
006200     05  TRN01-AS-R REDEFINES TRN01-RECORD.
006300         10  FILLER                PIC X(38).
006400         10  TRN01-AS-AGENT-ID     PIC 9(06).
006500         10  FILLER                PIC X(76).
006600*
006700*    CM LAYOUT - ADD COMMENT (HD2A01)
006800     05  TRN01-CM-R REDEFINES TRN01-RECORD.
006900         10  FILLER                PIC X(104).
007000         10  TRN01-CM-INTERNAL-FLAG PIC X(01).
007100         10  FILLER                PIC X(015).
