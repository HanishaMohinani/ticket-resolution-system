000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTCMT01.
000300*    TICKET COMMENT RECORD.  WRITTEN APPEND-ONLY BY TKTVCOM FOR
000400*    EVERY CM TRANSACTION.  INTERNAL-FLAG = Y HIDES THE COMMENT
000500*    FROM CUSTOMER-ROLE READERS.
000600*----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                             *
000800*----------------------------------------------------------------*
000900* HD2A02 03/24  TMPLYT - TICKREQ-3102 - INITIAL VERSION          *
001000*----------------------------------------------------------------*
001100     05  TCMT01-RECORD           PIC X(148).
001200*
001300     05  TCMT01R REDEFINES TCMT01-RECORD.
001400         10  TCMT01-COMMENT-ID     PIC 9(08).
001500         10  TCMT01-TICKET-ID      PIC 9(08).
001600         10  TCMT01-USER-ID        PIC 9(06).
001700*                                AUTHOR
001800         10  TCMT01-USER-ROLE      PIC X(10).
001900*                                AUTHOR ROLE
002000         10  TCMT01-INTERNAL-FLAG  PIC X(01).
002100             88  TCMT01-INTERNAL        VALUE "Y".
002200             88  TCMT01-NOT-INTERNAL    VALUE "N".
002300         10  TCMT01-CONTENT        PIC X(100).
002400         10  TCMT01-CREATED-AT     PIC 9(14).
002500*                                YYYYMMDDHHMMSS
002600         10  FILLER                PIC X(001).
