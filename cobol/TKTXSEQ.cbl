000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTXSEQ.
000400 AUTHOR. TVK.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 30 JUN 1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : GENERATE THE NEXT TICKET-NUMBER IN THE FORM
001000*              "TKT-" + 4-DIGIT YEAR + "-" + A 6-DIGIT RUNNING
001100*              COUNT, ZERO FILLED.  THE RUNNING COUNT IS SEEDED
001200*              ONCE AT THE START OF A RUN (OPTION 1) FROM THE
001300*              NUMBER OF TICKETS ALREADY ON THE MASTER FILE, AND
001400*              THEN ADVANCED BY ONE ON EVERY OPTION 2 CALL FOR
001500*              THE LIFE OF THE RUN UNIT - THE COUNTER IS HELD
001600*              IN WORKING-STORAGE, WHICH RETAINS ITS VALUE
001700*              BETWEEN CALLS UNTIL THE JOB STEP ENDS.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* HD2E01  28/06/2024 TMPLYT  - TICKREQ-3190
002200*                      - TICKET-NUMBER WIDENED TO 15 TO ALLOW A
002300*                        6-DIGIT COUNT INSTEAD OF 4
002400*----------------------------------------------------------------
002500* Y2K0001 25/10/1998 TMPSRV  - Y2K REMEDIATION TASK FORCE
002600*                      - YEAR COMPONENT WIDENED FROM 2-DIGIT TO
002700*                        4-DIGIT TO AVOID WINDOW-BASED CENTURY
002800*                        GUESSING AT YEAR ROLLOVER
002900*----------------------------------------------------------------
003000* ORIG001 30 JUN 1987 TVK     - INITIAL VERSION - DOCUMENT
003100*                      NUMBER SEQUENCE GENERATOR FOR THE
003200*                      ORIGINAL TICKET LOG
003300*================================================================
003400 ENVIRONMENT DIVISION.
003500*******************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000         UPSI-0 IS UPSI-SWITCH-0
004100         ON STATUS IS U0-ON
004200         OFF STATUS IS U0-OFF.
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600***********************
004700 01  WK-N-COUNTERS                   COMP.
004800     05  WK-N-RUNNING-COUNT      PIC S9(07) VALUE ZERO.
004900
005000 01  WK-D-NUMBER-WORK.
005100     05  WK-D-COUNT-DISPLAY      PIC 9(06).
005200     05  WK-D-COUNT-REDEF REDEFINES WK-D-COUNT-DISPLAY.
005300         10  WK-D-COUNT-HI-DIGITS PIC 9(03).
005400         10  WK-D-COUNT-LO-DIGITS PIC 9(03).
005500     05  WK-D-YEAR-DISPLAY       PIC 9(04).
005600     05  WK-D-YEAR-REDEF REDEFINES WK-D-YEAR-DISPLAY.
005700         10  WK-D-YEAR-CENTURY   PIC 9(02).
005800         10  WK-D-YEAR-OF-CENTURY PIC 9(02).
005810     05  WK-D-TICKET-NUMBER-WORK PIC X(15).
005820     05  WK-D-TICKET-NUMBER-REDEF REDEFINES WK-D-TICKET-NUMBER-WORK.
005830         10  WK-D-TN-PREFIX      PIC X(04).
005840         10  WK-D-TN-YEAR        PIC X(04).
005850         10  WK-D-TN-DASH        PIC X(01).
005860         10  WK-D-TN-COUNT       PIC X(06).
005870     05  FILLER                  PIC X(004).
005900
006000 LINKAGE SECTION.
006100****************
006200     COPY TKTLSEQ.
006300
006400 PROCEDURE DIVISION USING WK-TKTLSEQ.
006500***************************************
006600 MAIN-MODULE.
006700     IF WK-TKTLSEQ-OPTION = "1"
006800         PERFORM A100-SET-STARTING-COUNT THRU A199-SET-STARTING-COUNT-EX
006900     ELSE
007000         PERFORM B100-GET-NEXT-NUMBER THRU B199-GET-NEXT-NUMBER-EX
007100     END-IF.
007200     GOBACK.
007300
007400 A100-SET-STARTING-COUNT.
007500     MOVE WK-TKTLSEQ-STARTING-COUNT TO WK-N-RUNNING-COUNT.
007600 A199-SET-STARTING-COUNT-EX.
007700     EXIT.
007800
007900 B100-GET-NEXT-NUMBER.
008000     ADD 1 TO WK-N-RUNNING-COUNT.
008100     MOVE WK-N-RUNNING-COUNT TO WK-D-COUNT-DISPLAY.
008200     MOVE WK-TKTLSEQ-YEAR    TO WK-D-YEAR-DISPLAY.
008300     MOVE SPACES TO WK-TKTLSEQ-TICKET-NUMBER.
008400     STRING "TKT-" DELIMITED BY SIZE
008500             WK-D-YEAR-DISPLAY DELIMITED BY SIZE
008600             "-" DELIMITED BY SIZE
008700             WK-D-COUNT-DISPLAY DELIMITED BY SIZE
008800             INTO WK-TKTLSEQ-TICKET-NUMBER
008900     END-STRING.
009000 B199-GET-NEXT-NUMBER-EX.
009100     EXIT.
