000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTSLR01.
000300*    SLA RULE REFERENCE RECORD.  ONE ENTRY PER COMPANY/PRIORITY
000400*    PAIR, KEYED TKTSLR-COMPANY-ID + TKTSLR-PRIORITY.  LOADED
000500*    ENTIRE BY TKTVSLA ON ITS FIRST CALL IN A RUN.
000600*----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                             *
000800*----------------------------------------------------------------*
000900* HD1A06 19/09/2023 TMPJCO - TICKREQ-2944 - INITIAL VERSION      *
001000*----------------------------------------------------------------*
001100     05  TSLR01-RECORD           PIC X(025).
001200*
001300     05  TSLR01R REDEFINES TSLR01-RECORD.
001400         10  TSLR01-COMPANY-ID     PIC 9(06).
001500         10  TSLR01-PRIORITY       PIC X(10).
001600             88  TSLR01-PRI-LOW         VALUE "LOW".
001700             88  TSLR01-PRI-MEDIUM      VALUE "MEDIUM".
001800             88  TSLR01-PRI-HIGH        VALUE "HIGH".
001900             88  TSLR01-PRI-CRITICAL    VALUE "CRITICAL".
002000         10  TSLR01-RESPONSE-TIME-HOURS   PIC 9(03).
002100         10  TSLR01-RESOLUTION-TIME-HOURS PIC 9(03).
002200         10  FILLER                PIC X(003).
