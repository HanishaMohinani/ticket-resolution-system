000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTPTB3.
000400 AUTHOR. TVK.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 04 JUN 1988.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : TICKET TABLE B3 PROCESSING - SUBROUTINE THAT
001000*              APPLIES A CREATE (CR), UPDATE (UP), STATUS
001100*              CHANGE (ST) OR AGENT ASSIGNMENT (AS) TRANSACTION
001200*              AGAINST ONE TICKET WORK AREA, AND WRITES THE
001300*              MATCHING TICKET-HISTORY AUDIT ENTRY.  CALLED BY
001400*              TKTBATCH ONCE PER TRANSACTION; THE CALLER HOLDS
001500*              THE MASTER TABLE AND REWRITES IT AFTER THIS
001600*              ROUTINE RETURNS.
001700*===========================================================
001800* HISTORY OF MODIFICATION:
001900*===========================================================
002000* HD3D02 - TMPHDN  - 18/05/2024 - TICKREQ-3381
002100*   WIDEN TICKET-NUMBER HANDLING FOR THE YEAR-ROLLOVER FORMAT
002200*-----------------------------------------------------------
002300* HD3D01 - TMPHDN  - 06/02/2024 - TICKREQ-3205
002400*   UP NOW RECOMPUTES SLA DEADLINES FROM THE ORIGINAL
002500*   CREATED-AT WHEN PRIORITY CHANGES, NOT FROM THE
002600*   TRANSACTION TIME
002700*-----------------------------------------------------------
002800* Y2K0001 - TMPSRV  - 28/10/1998 - Y2K REMEDIATION TASK FORCE
002900*   TIMESTAMP FIELDS WIDENED TO 14-DIGIT YYYYMMDDHHMMSS
003000*===========================================================
003100* CR88211 - TMPRTM  - 19/11/1988 - ADD TABLE B3 CREDIT-SIDE
003200*   VALIDATION FOR DUAL-ENTRY TICKET LOG (SUPERSEDED BY
003300*   HELPDESK REPLATFORM - SEE HD1A10 BELOW)
003400*-----------------------------------------------------------
003500* HD1A10 - TMPJCO  - 20/09/2023 - TICKREQ-2944
003600*   HELPDESK REPLATFORM PHASE 1 - REBUILT AS TICKET CR/UP/ST/
003700*   AS APPLICATOR, TABLE B3 CREDIT-SIDE LOGIC RETIRED
003800*-----------------------------------------------------------
003900* ORIG001 - TVK     - 04/06/1988 - INITIAL VERSION - TABLE B3
004000*   VALIDATION FOR THE ORIGINAL TICKET LOG SUBSYSTEM
004100*===========================================================
004200         EJECT
004300********************
004400 ENVIRONMENT DIVISION.
004500********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000         UPSI-0 IS UPSI-SWITCH-0
005100         ON STATUS IS U0-ON
005200         OFF STATUS IS U0-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TICKET-HISTORY-FILE ASSIGN TO DATABASE-TKTHST01
005600             ORGANIZATION IS SEQUENTIAL
005700             FILE STATUS IS WK-C-FILE-STATUS.
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200 FD  TICKET-HISTORY-FILE
006300     LABEL RECORDS ARE OMITTED.
006400 01  TICKET-HISTORY-REC.
006500     COPY TKTHST01.
006600 WORKING-STORAGE SECTION.
006700***********************
006800 01  WK-C-COMMON.
006900     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
007000         88  WK-C-SUCCESSFUL         VALUE "00".
007100     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
007200         88  WK-C-FIRST-TIME-YES     VALUE "Y".
007300
007400 01  WK-N-COUNTERS                   COMP.
007500     05  WK-N-HISTORY-SEQ        PIC S9(08) VALUE ZERO.
007600
007700 01  WK-D-HISTORY-WORK.
007800     05  WK-D-FIELD-NAME         PIC X(20).
007900     05  WK-D-OLD-VALUE          PIC X(40).
008000     05  WK-D-NEW-VALUE          PIC X(40).
008100     05  WK-D-CHANGE-TYPE        PIC X(15).
008200     05  WK-D-HIST-REDEF REDEFINES WK-D-CHANGE-TYPE.
008300         10  WK-D-CHG-1ST-CHAR   PIC X(01).
008400         10  FILLER              PIC X(14).
008500
008600 01  WK-D-AGENT-NAME-WORK.
008700     05  WK-D-OLD-AGENT-NAME     PIC X(41).
008800     05  WK-D-NEW-AGENT-NAME     PIC X(41).
008900     05  WK-D-AGENT-REDEF REDEFINES WK-D-NEW-AGENT-NAME.
009000         10  WK-D-NEW-AGENT-1ST-CHAR PIC X(01).
009100         10  FILLER              PIC X(40).
009200
009300 01  WK-D-DATE-WORK.
009400     05  WK-D-TRAN-YYYYMMDD      PIC 9(08).
009500     05  WK-D-TRAN-HHMMSS        PIC 9(06).
009600     05  WK-D-TRAN-REDEF REDEFINES WK-D-TRAN-HHMMSS.
010000         10  WK-D-TRAN-HH        PIC 9(02).
010100         10  WK-D-TRAN-MMSS      PIC 9(04).
010200
010300 LINKAGE SECTION.
010400****************
010500     COPY TKTLPTB.
010600     COPY TKTLSEQ.
010700     COPY TKTLASG.
010800     COPY TKTLSLA.
010900
011000 PROCEDURE DIVISION USING WK-TKTLPTB WK-TKTLSEQ WK-TKTLASG WK-TKTLSLA.
011100***************************************************************
011200 MAIN-MODULE.
011300     MOVE "N" TO WK-TKTLPTB-REJECT-FLAG.
011400     MOVE SPACES TO WK-TKTLPTB-REJECT-REASON.
011500     MOVE "N" TO WK-TKTLPTB-NEW-TICKET-FLAG.
011600     IF WK-C-FIRST-TIME-YES
011700         OPEN EXTEND TICKET-HISTORY-FILE
011800         IF NOT WK-C-SUCCESSFUL
011900             CLOSE TICKET-HISTORY-FILE
012000             OPEN OUTPUT TICKET-HISTORY-FILE
012100         END-IF
012200         MOVE "N" TO WK-C-FIRST-TIME
012300     END-IF.
012400     MOVE WK-TKTLPTB-TRAN-TIMESTAMP TO WK-TKTLPTB-UPDATED-AT.
012500     IF WK-TKTLPTB-TRAN-CODE = "CR"
012600         PERFORM B100-CREATE-TICKET THRU B199-CREATE-TICKET-EX
012700     ELSE
012800     IF WK-TKTLPTB-TRAN-CODE = "UP"
012900         PERFORM B200-UPDATE-TICKET THRU B299-UPDATE-TICKET-EX
013000     ELSE
013100     IF WK-TKTLPTB-TRAN-CODE = "ST"
013200         PERFORM B300-STATUS-CHANGE THRU B399-STATUS-CHANGE-EX
013300     ELSE
013400     IF WK-TKTLPTB-TRAN-CODE = "AS"
013500         PERFORM B400-ASSIGN-AGENT THRU B499-ASSIGN-AGENT-EX
013600     END-IF END-IF END-IF END-IF.
013700     GOBACK.
013800
013900 B100-CREATE-TICKET.
014000     MOVE WK-TKTLPTB-TRAN-TIMESTAMP TO WK-D-TRAN-YYYYMMDD
014100                                       WK-D-TRAN-HHMMSS.
014200     MOVE "2" TO WK-TKTLSEQ-OPTION.
014300     MOVE WK-D-TRAN-YYYYMMDD(1:4) TO WK-TKTLSEQ-YEAR.
014400     CALL "TKTXSEQ" USING WK-TKTLSEQ.
014500     MOVE WK-TKTLSEQ-TICKET-NUMBER TO WK-TKTLPTB-TICKET-NUMBER.
014600     MOVE WK-TKTLPTB-NEW-TITLE     TO WK-TKTLPTB-TITLE.
014700     MOVE WK-TKTLPTB-NEW-PRIORITY  TO WK-TKTLPTB-PRIORITY.
014800     MOVE "OPEN"                   TO WK-TKTLPTB-STATUS.
014900     MOVE WK-TKTLPTB-ACTING-USER-ID TO WK-TKTLPTB-CUSTOMER-ID.
015000     MOVE WK-TKTLPTB-ACTING-COMPANY-ID TO WK-TKTLPTB-COMPANY-ID.
015100     MOVE ZERO TO WK-TKTLPTB-ASSIGNED-AGENT-ID.
015200     MOVE ZERO TO WK-TKTLPTB-FIRST-RESPONSE-AT.
015300     MOVE ZERO TO WK-TKTLPTB-RESOLVED-AT.
015400     MOVE ZERO TO WK-TKTLPTB-CLOSED-AT.
015500     MOVE ZERO TO WK-TKTLPTB-ESCALATED-AT.
015600     MOVE "N"  TO WK-TKTLPTB-BREACH-FLAG.
015700     MOVE "N"  TO WK-TKTLPTB-ESCALATED-FLAG.
015800     MOVE WK-TKTLPTB-TRAN-TIMESTAMP TO WK-TKTLPTB-CREATED-AT.
015900     MOVE "1"                      TO WK-TKTLSLA-OPTION.
016000     MOVE WK-TKTLPTB-COMPANY-ID    TO WK-TKTLSLA-COMPANY-ID.
016100     MOVE WK-TKTLPTB-PRIORITY      TO WK-TKTLSLA-PRIORITY.
016200     MOVE WK-TKTLPTB-CREATED-AT    TO WK-TKTLSLA-CREATED-AT.
016300     CALL "TKTVSLA" USING WK-TKTLSLA.
016400     MOVE WK-TKTLSLA-RESPONSE-DUE  TO WK-TKTLPTB-SLA-RESPONSE-DUE.
016500     MOVE WK-TKTLSLA-NEW-RESOLUTION-DUE
016600                                   TO WK-TKTLPTB-SLA-RESOLUTION-DUE.
016700     MOVE "Y" TO WK-TKTLPTB-NEW-TICKET-FLAG.
016800     MOVE "general"        TO WK-D-FIELD-NAME.
016900     MOVE SPACES           TO WK-D-OLD-VALUE.
017000     MOVE "Ticket created" TO WK-D-NEW-VALUE.
017100     MOVE "CREATED"        TO WK-D-CHANGE-TYPE.
017200     PERFORM C100-WRITE-HISTORY THRU C199-WRITE-HISTORY-EX.
017300 B199-CREATE-TICKET-EX.
017400     EXIT.
017500
017600 B200-UPDATE-TICKET.
017700     IF WK-TKTLPTB-NEW-TITLE NOT = SPACES
017800         MOVE "title"  TO WK-D-FIELD-NAME
017900         MOVE WK-TKTLPTB-TITLE     TO WK-D-OLD-VALUE
018000         MOVE WK-TKTLPTB-NEW-TITLE TO WK-D-NEW-VALUE
018100         MOVE "UPDATED" TO WK-D-CHANGE-TYPE
018200         MOVE WK-TKTLPTB-NEW-TITLE TO WK-TKTLPTB-TITLE
018300         PERFORM C100-WRITE-HISTORY THRU C199-WRITE-HISTORY-EX
018400     END-IF.
018500     IF WK-TKTLPTB-NEW-PRIORITY NOT = SPACES
018600         MOVE "priority" TO WK-D-FIELD-NAME
018700         MOVE WK-TKTLPTB-PRIORITY     TO WK-D-OLD-VALUE
018800         MOVE WK-TKTLPTB-NEW-PRIORITY TO WK-D-NEW-VALUE
018900         MOVE "UPDATED" TO WK-D-CHANGE-TYPE
019000         MOVE WK-TKTLPTB-NEW-PRIORITY TO WK-TKTLPTB-PRIORITY
019100         PERFORM C100-WRITE-HISTORY THRU C199-WRITE-HISTORY-EX
019200         MOVE "1"                   TO WK-TKTLSLA-OPTION
019300         MOVE WK-TKTLPTB-COMPANY-ID TO WK-TKTLSLA-COMPANY-ID
019400         MOVE WK-TKTLPTB-PRIORITY   TO WK-TKTLSLA-PRIORITY
019500         MOVE WK-TKTLPTB-CREATED-AT TO WK-TKTLSLA-CREATED-AT
019600         CALL "TKTVSLA" USING WK-TKTLSLA
019700         MOVE WK-TKTLSLA-RESPONSE-DUE TO WK-TKTLPTB-SLA-RESPONSE-DUE
019800         MOVE WK-TKTLSLA-NEW-RESOLUTION-DUE
019900                                TO WK-TKTLPTB-SLA-RESOLUTION-DUE
020000     END-IF.
020100 B299-UPDATE-TICKET-EX.
020200     EXIT.
020300
020400 B300-STATUS-CHANGE.
020500     MOVE "status"           TO WK-D-FIELD-NAME.
020600     MOVE WK-TKTLPTB-STATUS  TO WK-D-OLD-VALUE.
020700     MOVE WK-TKTLPTB-NEW-STATUS TO WK-D-NEW-VALUE.
020800     MOVE "STATUS_CHANGED"   TO WK-D-CHANGE-TYPE.
020900     MOVE WK-TKTLPTB-NEW-STATUS TO WK-TKTLPTB-STATUS.
021000     IF WK-TKTLPTB-STATUS = "RESOLVED"
021100         MOVE WK-TKTLPTB-TRAN-TIMESTAMP TO WK-TKTLPTB-RESOLVED-AT
021200     END-IF.
021300     IF WK-TKTLPTB-STATUS = "CLOSED"
021400         MOVE WK-TKTLPTB-TRAN-TIMESTAMP TO WK-TKTLPTB-CLOSED-AT
021500     END-IF.
021600     PERFORM C100-WRITE-HISTORY THRU C199-WRITE-HISTORY-EX.
021700 B399-STATUS-CHANGE-EX.
021800     EXIT.
021900
022000 B400-ASSIGN-AGENT.
022100     MOVE "1" TO WK-TKTLASG-OPTION.
022200     MOVE WK-TKTLPTB-NEW-AGENT-ID TO WK-TKTLASG-AGENT-ID.
022300     CALL "TKTVASG" USING WK-TKTLASG.
022400     IF WK-TKTLASG-VALID-FLAG NOT = "Y"
022500         MOVE "Y" TO WK-TKTLPTB-REJECT-FLAG
022600         MOVE "AGENT ROLE MUST BE AGENT OR MANAGER"
022700                      TO WK-TKTLPTB-REJECT-REASON
022800         GO TO B499-ASSIGN-AGENT-EX
022900     END-IF.
023000     MOVE "2" TO WK-TKTLASG-OPTION.
023100     MOVE WK-TKTLPTB-ASSIGNED-AGENT-ID TO WK-TKTLASG-AGENT-ID.
023200     CALL "TKTVASG" USING WK-TKTLASG.
023300     MOVE WK-TKTLASG-AGENT-NAME TO WK-D-OLD-AGENT-NAME.
023400     MOVE "2" TO WK-TKTLASG-OPTION.
023500     MOVE WK-TKTLPTB-NEW-AGENT-ID TO WK-TKTLASG-AGENT-ID.
023600     CALL "TKTVASG" USING WK-TKTLASG.
023700     MOVE WK-TKTLASG-AGENT-NAME TO WK-D-NEW-AGENT-NAME.
023800     MOVE WK-TKTLPTB-NEW-AGENT-ID TO WK-TKTLPTB-ASSIGNED-AGENT-ID.
023900     MOVE "assigned_agent"  TO WK-D-FIELD-NAME.
024000     MOVE WK-D-OLD-AGENT-NAME TO WK-D-OLD-VALUE.
024100     MOVE WK-D-NEW-AGENT-NAME TO WK-D-NEW-VALUE.
024200     MOVE "ASSIGNED"        TO WK-D-CHANGE-TYPE.
024300     PERFORM C100-WRITE-HISTORY THRU C199-WRITE-HISTORY-EX.
024400 B499-ASSIGN-AGENT-EX.
024500     EXIT.
024600
024700 C100-WRITE-HISTORY.
024800     MOVE SPACES TO TICKET-HISTORY-REC.
024900     MOVE WK-TKTLPTB-TICKET-ID      TO TKTH01-TICKET-ID.
025000     MOVE WK-TKTLPTB-ACTING-USER-ID TO TKTH01-CHANGED-BY-USER-ID.
025100     MOVE WK-D-FIELD-NAME           TO TKTH01-FIELD-NAME.
025200     MOVE WK-D-OLD-VALUE            TO TKTH01-OLD-VALUE.
025300     MOVE WK-D-NEW-VALUE            TO TKTH01-NEW-VALUE.
025400     MOVE WK-D-CHANGE-TYPE          TO TKTH01-CHANGE-TYPE.
025500     MOVE WK-TKTLPTB-TRAN-TIMESTAMP TO TKTH01-CHANGED-AT.
025600     WRITE TICKET-HISTORY-REC.
025700     ADD 1 TO WK-N-HISTORY-SEQ.
025800 C199-WRITE-HISTORY-EX.
025900     EXIT.
