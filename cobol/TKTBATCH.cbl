000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTBATCH.
000400 AUTHOR. A TANNER.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 15 AUG 1990.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*PROGRAM DESCRIPTION: NIGHTLY HELPDESK TICKET RESOLUTION AND SLA
001000*                     MONITORING BATCH.  READS THE TRANSACTION FILE
001100*                     IN ARRIVAL ORDER AND DISPATCHES EACH RECORD TO
001200*                     THE TICKET OR COMMENT SUBPROGRAMS, SWEEPS THE
001300*                     TICKET MASTER FOR SLA BREACH/ESCALATION, REWRITES
001400*                     THE MASTER, AND RUNS THE DASHBOARD REPORT.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800*MOD.#   INIT    DATE        DESCRIPTION
001900*------- ------- ----------  -------------------------------------
001901* HD4A01  TMPHDN  14/03/2025 - TICKREQ-3440
001902*                            - DROPPED TKT-CMP-TIER FROM THE IN-
001903*                              MEMORY COMPANY TABLE - IT WAS LOADED
001904*                              ONLY FOR TKTXPAR, WHICH WE FOUND HAD
001905*                              NO CALLER ANYWHERE IN THE SYSTEM AND
001906*                              HAS BEEN REMOVED - SEE TKTSLADF FOR
001907*                              WHY THE LOOKUP IT DID WAS REDUNDANT
001908*-----------------------------------------------------------------
001910* HD3G04  TMPHDN  03/09/2024 - TICKREQ-3410
001920*                            - SWEEP NO LONGER SKIPS THE ESCALATION
001930*                              CHECK FOR A TICKET THAT LEFT OPEN/
001940*                              IN_PROGRESS BEFORE CROSSING THE 80
001950*                              PERCENT THRESHOLD - TKTVSLA OPTION 2
001960*                              NOW CALLED UNCONDITIONALLY AND PASSED
001970*                              THE TICKET-ID FOR ITS OWN HISTORY WRITE
001980*                            - ADD MISSING COPY TKTLRPT TO LINKAGE
001990*                              SECTION (WK-TKTLRPT WAS UNDECLARED)
001995*-----------------------------------------------------------------
002000* HD3G03  TMPHDN  02/06/2024 - TICKREQ-3381
002100*                            - ADD RATE-LIMIT FLUSH AND DASHBOARD
002200*                              CALL AT END OF RUN - REPLATFORM
002300*                              PHASE 3 CLOSEOUT
002400*-----------------------------------------------------------------
002500* HD3G02  TMPHDN  21/05/2024 - TICKREQ-3205
002600*                            - ADD SLA BREACH/ESCALATION SWEEP STEP
002700*-----------------------------------------------------------------
002800* HD1A11  TMPJCO  26/09/2023 - TICKREQ-2944
002900*                            - HELPDESK REPLATFORM PHASE 1 - REBUILT
003000*                              AS THE TICKET/COMMENT DRIVER, REPLACING
003100*                              THE END-OF-DAY SETTLEMENT DRIVER
003200*-----------------------------------------------------------------
003300* Y2K0001 TMPSRV  28/10/1998 - Y2K REMEDIATION TASK FORCE
003400*                            - WIDEN RUN-DATE/TIME WORK AREAS TO
003500*                              4-DIGIT YEAR
003600*-----------------------------------------------------------------
003700* CR90031 A TANNER 02/12/1990 - ADD ERROR REPORT FOR REJECTED
003800*                              TRANSACTIONS, CONTINUE-ON-ERROR LOGIC
003900*-----------------------------------------------------------------
004000* ORIG001 A TANNER 15/08/1990 - INITIAL VERSION - END-OF-DAY
004100*                              SETTLEMENT DRIVER STEP
004200*=================================================================
004300 ENVIRONMENT DIVISION.
004400*******************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004900         UPSI-0 IS UPSI-SWITCH-0
005000         ON STATUS IS U0-ON
005100         OFF STATUS IS U0-OFF
005200         UPSI-1 IS UPSI-SWITCH-1
005300         ON STATUS IS U1-ON
005400         OFF STATUS IS U1-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT COMPANY-FILE ASSIGN TO DATABASE-TKTCMP01
005800             ORGANIZATION IS SEQUENTIAL
005900             FILE STATUS IS WK-C-CMP-STATUS.
006000     SELECT USER-FILE ASSIGN TO DATABASE-TKTUSR01
006100             ORGANIZATION IS SEQUENTIAL
006200             FILE STATUS IS WK-C-USR-STATUS.
006300     SELECT TICKET-MASTER-IN ASSIGN TO DATABASE-TKTTKT01
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS IS WK-C-TKTI-STATUS.
006600     SELECT TICKET-MASTER-OUT ASSIGN TO DATABASE-TKTTKTO
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS WK-C-TKTO-STATUS.
006900     SELECT TRANSACTION-FILE ASSIGN TO DATABASE-TKTTRN01
007000             ORGANIZATION IS SEQUENTIAL
007100             FILE STATUS IS WK-C-TRN-STATUS.
007200     SELECT ERROR-REPORT ASSIGN TO DATABASE-TKTERR01
007300             ORGANIZATION IS SEQUENTIAL
007400             FILE STATUS IS WK-C-ERR-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  COMPANY-FILE
007800     LABEL RECORDS ARE OMITTED.
007900 01  COMPANY-REC.
008000     COPY TKTCMP01.
008100 FD  USER-FILE
008200     LABEL RECORDS ARE OMITTED.
008300 01  USER-REC.
008400     COPY TKTUSR01.
008500 FD  TICKET-MASTER-IN
008600     LABEL RECORDS ARE OMITTED.
008700 01  TICKET-IN-REC.
008800     COPY TKTTKT01.
008900 FD  TICKET-MASTER-OUT
009000     LABEL RECORDS ARE OMITTED.
009100 01  TICKET-OUT-REC               PIC X(300).
009200 FD  TRANSACTION-FILE
009300     LABEL RECORDS ARE OMITTED.
009400 01  TRANSACTION-REC.
009500     COPY TKTTRN01.
009600 FD  ERROR-REPORT
009700     LABEL RECORDS ARE OMITTED.
009800 01  ERROR-LINE                   PIC X(132).
009900 WORKING-STORAGE SECTION.
010000 01  WK-C-COMMON.
010100     05  WK-C-CMP-STATUS         PIC X(02) VALUE SPACES.
010200         88  WK-C-CMP-SUCCESSFUL     VALUE "00".
010300         88  WK-C-CMP-EOF            VALUE "10".
010400     05  WK-C-USR-STATUS         PIC X(02) VALUE SPACES.
010500         88  WK-C-USR-SUCCESSFUL     VALUE "00".
010600         88  WK-C-USR-EOF            VALUE "10".
010700     05  WK-C-TKTI-STATUS        PIC X(02) VALUE SPACES.
010800         88  WK-C-TKTI-SUCCESSFUL    VALUE "00".
010900         88  WK-C-TKTI-EOF           VALUE "10".
011000     05  WK-C-TKTO-STATUS        PIC X(02) VALUE SPACES.
011100         88  WK-C-TKTO-SUCCESSFUL    VALUE "00".
011200     05  WK-C-TRN-STATUS         PIC X(02) VALUE SPACES.
011300         88  WK-C-TRN-SUCCESSFUL     VALUE "00".
011400         88  WK-C-TRN-EOF            VALUE "10".
011500     05  WK-C-ERR-STATUS         PIC X(02) VALUE SPACES.
011600         88  WK-C-ERR-SUCCESSFUL     VALUE "00".
011700     05  FILLER                  PIC X(02) VALUE SPACES.
011800 
011900 01  WK-N-COUNTERS                   COMP.
012000     05  WK-N-COMPANY-COUNT      PIC S9(05) VALUE ZERO.
012100     05  WK-N-USER-COUNT         PIC S9(05) VALUE ZERO.
012200     05  WK-N-TICKET-COUNT       PIC S9(08) VALUE ZERO.
012300     05  WK-N-NEXT-TICKET-ID     PIC S9(08) VALUE ZERO.
012400 
012500 01  WK-D-RUN-WORK.
012600     05  WK-D-RUN-DATE           PIC 9(08).
012700     05  WK-D-RUN-TIME           PIC 9(08).
012800     05  WK-D-RUN-TIMESTAMP      PIC 9(14).
012900     05  WK-D-RUN-CENTURY-REDEF REDEFINES WK-D-RUN-TIMESTAMP.
013000         10  WK-D-RUN-YYYY       PIC 9(04).
013100         10  WK-D-RUN-REST       PIC 9(10).
013200     05  FILLER                  PIC X(02).
013300 
013400 01  WK-D-TRAN-WORK.
013500     05  WK-D-REJECT-REASON      PIC X(40).
013600     05  WK-D-RATE-ACTION-CODE   PIC X(16).
013700     05  WK-D-USER-FOUND-FLAG    PIC X(01).
013800         88  WK-D-USER-FOUND         VALUE "Y".
013900     05  WK-D-TICKET-FOUND-FLAG  PIC X(01).
014000         88  WK-D-TICKET-FOUND       VALUE "Y".
014100     05  WK-D-ACCESS-OK-FLAG     PIC X(01).
014200         88  WK-D-ACCESS-OK          VALUE "Y".
014300     05  FILLER                  PIC X(02).
014400 
014500 01  TKT-COMPANY-TABLE.
014600     05  TKT-CMP-ENTRY OCCURS 500 TIMES
014700                        INDEXED BY TKT-CMP-IX.
014800         10  TKT-CMP-ID          PIC 9(06).
014810*    HD4A01 TMPHDN 14/03/2025 - TICKREQ-3440 - DROPPED TKT-CMP-TIER
014820*    FROM THIS TABLE - IT WAS ONLY EVER LOADED FOR TKTXPAR, WHICH
014830*    HAD NO CALLER ANYWHERE IN THE SYSTEM (SEE TKTSLADF)
015000         10  FILLER              PIC X(12).
015100 
015200 01  TKT-USER-TABLE.
015300     05  TKT-USR-ENTRY OCCURS 5000 TIMES
015400                        INDEXED BY TKT-USR-IX.
015500         10  TKT-USR-ID          PIC 9(06).
015600         10  TKT-USR-COMPANY-ID  PIC 9(06).
015700         10  TKT-USR-ROLE        PIC X(10).
015800         10  FILLER              PIC X(02).
015900 
016000 01  TKT-TICKET-TABLE.
016100     05  TKT-TIK-ENTRY OCCURS 20000 TIMES
016200                        INDEXED BY TKT-TIK-IX TKT-TIK-SIX.
016300         10  TTIK-TICKET-ID              PIC 9(08).
016400         10  TTIK-COMPANY-ID             PIC 9(06).
016500         10  TTIK-TICKET-NUMBER          PIC X(15).
016600         10  TTIK-TITLE                  PIC X(60).
016700         10  TTIK-STATUS                 PIC X(12).
016800         10  TTIK-PRIORITY               PIC X(10).
016900         10  TTIK-CUSTOMER-ID            PIC 9(06).
017000         10  TTIK-ASSIGNED-AGENT-ID      PIC 9(06).
017100         10  TTIK-SLA-RESPONSE-DUE       PIC 9(14).
017200         10  TTIK-SLA-RESOLUTION-DUE     PIC 9(14).
017300         10  TTIK-FIRST-RESPONSE-AT      PIC 9(14).
017400         10  TTIK-RESOLVED-AT            PIC 9(14).
017500         10  TTIK-CLOSED-AT              PIC 9(14).
017600         10  TTIK-FLAGS.
017700             15  TTIK-SLA-BREACHED-FLAG  PIC X(01).
017800                 88  TTIK-SLA-BREACHED       VALUE "Y".
017900             15  TTIK-ESCALATED-FLAG     PIC X(01).
018000                 88  TTIK-ESCALATED          VALUE "Y".
018100         10  TTIK-ESCALATED-AT           PIC 9(14).
018200         10  TTIK-CREATED-AT             PIC 9(14).
018300         10  TTIK-UPDATED-AT             PIC 9(14).
018400         10  FILLER                      PIC X(063).
018500 
018600 LINKAGE SECTION.
018700     COPY TKTLPTB.
018800     COPY TKTLSEQ.
018900     COPY TKTLASG.
019000     COPY TKTLSLA.
019100     COPY TKTLCOM.
019200     COPY TKTLLMT.
019210     COPY TKTLRPT.
019300 
019400 PROCEDURE DIVISION.
019500***************************************
019600 MAIN-MODULE.
019700     ACCEPT WK-D-RUN-DATE FROM DATE YYYYMMDD.
019800     ACCEPT WK-D-RUN-TIME FROM TIME.
019850     COMPUTE WK-D-RUN-TIMESTAMP =
019860         (WK-D-RUN-DATE * 1000000) + (WK-D-RUN-TIME / 100).
019900     PERFORM A100-OPEN-FILES THRU A100-EX.
020000     PERFORM A200-LOAD-REFERENCE-TABLES THRU A200-EX.
020100     PERFORM A300-LOAD-TICKET-TABLE THRU A300-EX.
020200     PERFORM A400-SEED-SEQUENCE THRU A400-EX.
020300     PERFORM B100-READ-TRANSACTION THRU B100-EX.
020400     PERFORM B200-PROCESS-LOOP THRU B200-LOOP-EX.
020500     PERFORM D100-SWEEP-TICKETS THRU D100-EX.
020600     PERFORM E100-WRITE-MASTER-OUT THRU E100-EX.
020700     PERFORM E200-FLUSH-RATE-LIMITER THRU E200-EX.
020800     CLOSE COMPANY-FILE USER-FILE TICKET-MASTER-IN TICKET-MASTER-OUT
020900           TRANSACTION-FILE ERROR-REPORT.
021000     PERFORM F100-RUN-DASHBOARD THRU F100-EX.
021100     GOBACK.
021200 
021300 A100-OPEN-FILES.
021400     OPEN INPUT COMPANY-FILE.
021500     OPEN INPUT USER-FILE.
021600     OPEN INPUT TICKET-MASTER-IN.
021700     OPEN INPUT TRANSACTION-FILE.
021800     OPEN OUTPUT TICKET-MASTER-OUT.
021900     OPEN OUTPUT ERROR-REPORT.
022000 A100-EX.
022100     EXIT.
022200 
022300 A200-LOAD-REFERENCE-TABLES.
022400 A200-CMP-READ.
022500     READ COMPANY-FILE.
022600     IF WK-C-CMP-EOF
022700         GO TO A200-USR-START
022800     END-IF.
022900     ADD 1 TO WK-N-COMPANY-COUNT.
023000     SET TKT-CMP-IX TO WK-N-COMPANY-COUNT.
023100     MOVE TCMP01-COMPANY-ID   TO TKT-CMP-ID (TKT-CMP-IX).
023300     GO TO A200-CMP-READ.
023400 A200-USR-START.
023500 A200-USR-READ.
023600     READ USER-FILE.
023700     IF WK-C-USR-EOF
023800         GO TO A200-EX
023900     END-IF.
024000     ADD 1 TO WK-N-USER-COUNT.
024100     SET TKT-USR-IX TO WK-N-USER-COUNT.
024200     MOVE TUSR01-USER-ID    TO TKT-USR-ID (TKT-USR-IX).
024300     MOVE TUSR01-COMPANY-ID TO TKT-USR-COMPANY-ID (TKT-USR-IX).
024400     MOVE TUSR01-USER-ROLE  TO TKT-USR-ROLE (TKT-USR-IX).
024500     GO TO A200-USR-READ.
024600 A200-EX.
024700     EXIT.
024800 
024900 A300-LOAD-TICKET-TABLE.
025000     READ TICKET-MASTER-IN.
025100     IF WK-C-TKTI-EOF
025200         GO TO A300-EX
025300     END-IF.
025400     ADD 1 TO WK-N-TICKET-COUNT.
025500     SET TKT-TIK-IX TO WK-N-TICKET-COUNT.
025600     MOVE TICKET-IN-REC TO TKT-TIK-ENTRY (TKT-TIK-IX).
025700     GO TO A300-LOAD-TICKET-TABLE.
025800 A300-EX.
025900     EXIT.
026000 
026100 A400-SEED-SEQUENCE.
026200     MOVE "1" TO WK-TKTLSEQ-OPTION.
026300     MOVE WK-N-TICKET-COUNT TO WK-TKTLSEQ-STARTING-COUNT.
026400     CALL "TKTXSEQ" USING WK-TKTLSEQ.
026500 A400-EX.
026600     EXIT.
026700 
026800 B100-READ-TRANSACTION.
026900     READ TRANSACTION-FILE.
027000 B100-EX.
027100     EXIT.
027200 
027300 B200-PROCESS-LOOP.
027400     IF WK-C-TRN-EOF
027500         GO TO B200-LOOP-EX
027600     END-IF.
027700     PERFORM B300-PROCESS-TRANSACTION THRU B300-EX.
027800     PERFORM B100-READ-TRANSACTION THRU B100-EX.
027900     GO TO B200-PROCESS-LOOP.
028000 B200-LOOP-EX.
028100     EXIT.
028200 
028300 B300-PROCESS-TRANSACTION.
028400     MOVE SPACES TO WK-TKTLPTB-REJECT-FLAG.
028500     MOVE SPACES TO WK-D-REJECT-REASON.
028600     PERFORM B400-FIND-USER THRU B400-EX.
028700     IF NOT WK-D-USER-FOUND
028800         MOVE "UNKNOWN USER ID ON TRANSACTION" TO WK-D-REJECT-REASON
028900         PERFORM C100-REJECT-TRANSACTION THRU C100-EX
029000         GO TO B300-EX
029100     END-IF.
029200     IF TRN01-TRAN-CODE = "CR"
029300         MOVE "CREATE_TICKET" TO WK-D-RATE-ACTION-CODE
029400         PERFORM B500-RATE-LIMIT-CHECK THRU B500-EX
029500         IF WK-TKTLLMT-ALLOWED-FLAG NOT = "Y"
029600             MOVE "RATE LIMIT EXCEEDED - CREATE TICKET" TO
029700                 WK-D-REJECT-REASON
029800             PERFORM C100-REJECT-TRANSACTION THRU C100-EX
029900             GO TO B300-EX
030000         END-IF
030100         PERFORM B600-DISPATCH-TICKET THRU B600-EX
030200         GO TO B300-EX
030300     END-IF.
030400     IF TRN01-TRAN-CODE = "CM"
030500         PERFORM B700-DISPATCH-COMMENT THRU B700-EX
030600         GO TO B300-EX
030700     END-IF.
030800     IF TRN01-TRAN-CODE = "UP" OR "ST" OR "AS"
030900         PERFORM B800-FIND-TICKET THRU B800-EX
031000         IF NOT WK-D-TICKET-FOUND
031100             MOVE "UNKNOWN TICKET ID ON TRANSACTION" TO
031200                 WK-D-REJECT-REASON
031300             PERFORM C100-REJECT-TRANSACTION THRU C100-EX
031400             GO TO B300-EX
031500         END-IF
031600         PERFORM B900-ACCESS-CHECK THRU B900-EX
031700         IF NOT WK-D-ACCESS-OK
031800             MOVE "ACTING USER NOT AUTHORIZED FOR TICKET" TO
031900                 WK-D-REJECT-REASON
032000             PERFORM C100-REJECT-TRANSACTION THRU C100-EX
032100             GO TO B300-EX
032200         END-IF
032300         PERFORM B600-DISPATCH-TICKET THRU B600-EX
032400         GO TO B300-EX
032500     END-IF.
032600     MOVE "UNRECOGNIZED TRANSACTION CODE" TO WK-D-REJECT-REASON.
032700     PERFORM C100-REJECT-TRANSACTION THRU C100-EX.
032800 B300-EX.
032900     EXIT.
033000 
033100 B400-FIND-USER.
033200     MOVE "N" TO WK-D-USER-FOUND-FLAG.
033300     SET TKT-USR-IX TO 1.
033400 B400-SEARCH.
033500     IF TKT-USR-IX > WK-N-USER-COUNT
033600         GO TO B400-EX
033700     END-IF.
033800     IF TKT-USR-ID (TKT-USR-IX) = TRN01-USER-ID
033900         MOVE "Y" TO WK-D-USER-FOUND-FLAG
034000         GO TO B400-EX
034100     END-IF.
034200     SET TKT-USR-IX UP BY 1.
034300     GO TO B400-SEARCH.
034400 B400-EX.
034500     EXIT.
034600 
034700 B500-RATE-LIMIT-CHECK.
034800     MOVE "1" TO WK-TKTLLMT-OPTION.
034900     MOVE SPACES TO WK-TKTLLMT-IDENTIFIER.
035000     STRING "USER_" DELIMITED BY SIZE
035100            TRN01-USER-ID DELIMITED BY SIZE
035200            INTO WK-TKTLLMT-IDENTIFIER
035300     END-STRING.
035400     MOVE WK-D-RATE-ACTION-CODE TO WK-TKTLLMT-ACTION.
035500     MOVE TRN01-TRAN-TIMESTAMP TO WK-TKTLLMT-NOW.
035600     CALL "TKTVLMT" USING WK-TKTLLMT.
035700 B500-EX.
035800     EXIT.
035900 
036000 B600-DISPATCH-TICKET.
036100     MOVE TRN01-TRAN-CODE          TO WK-TKTLPTB-TRAN-CODE.
036200     MOVE TRN01-USER-ID            TO WK-TKTLPTB-ACTING-USER-ID.
036300     MOVE TRN01-TRAN-TIMESTAMP     TO WK-TKTLPTB-TRAN-TIMESTAMP.
036400     MOVE TRN01-TITLE              TO WK-TKTLPTB-NEW-TITLE.
036500     MOVE TRN01-PRIORITY           TO WK-TKTLPTB-NEW-PRIORITY.
036600     MOVE TRN01-NEW-STATUS         TO WK-TKTLPTB-NEW-STATUS.
036700     MOVE TRN01-AGENT-ID           TO WK-TKTLPTB-NEW-AGENT-ID.
036800     MOVE TKT-USR-COMPANY-ID (TKT-USR-IX) TO WK-TKTLPTB-ACTING-COMPANY-ID.
036900     IF TRN01-TRAN-CODE = "CR"
037000         MOVE ZERO TO WK-TKTLPTB-TICKET-ID
037100     ELSE
037200         MOVE TTIK-TICKET-ID (TKT-TIK-IX)         TO WK-TKTLPTB-TICKET-ID
037300         MOVE TTIK-COMPANY-ID (TKT-TIK-IX)        TO WK-TKTLPTB-COMPANY-ID
037400         MOVE TTIK-TICKET-NUMBER (TKT-TIK-IX)     TO WK-TKTLPTB-TICKET-NUMBER
037500         MOVE TTIK-TITLE (TKT-TIK-IX)             TO WK-TKTLPTB-TITLE
037600         MOVE TTIK-STATUS (TKT-TIK-IX)            TO WK-TKTLPTB-STATUS
037700         MOVE TTIK-PRIORITY (TKT-TIK-IX)          TO WK-TKTLPTB-PRIORITY
037800         MOVE TTIK-CUSTOMER-ID (TKT-TIK-IX)       TO WK-TKTLPTB-CUSTOMER-ID
037900         MOVE TTIK-ASSIGNED-AGENT-ID (TKT-TIK-IX) TO
038000                 WK-TKTLPTB-ASSIGNED-AGENT-ID
038100         MOVE TTIK-SLA-RESPONSE-DUE (TKT-TIK-IX)  TO
038200                 WK-TKTLPTB-SLA-RESPONSE-DUE
038300         MOVE TTIK-SLA-RESOLUTION-DUE (TKT-TIK-IX) TO
038400                 WK-TKTLPTB-SLA-RESOLUTION-DUE
038500         MOVE TTIK-FIRST-RESPONSE-AT (TKT-TIK-IX) TO
038600                 WK-TKTLPTB-FIRST-RESPONSE-AT
038700         MOVE TTIK-RESOLVED-AT (TKT-TIK-IX)       TO WK-TKTLPTB-RESOLVED-AT
038800         MOVE TTIK-CLOSED-AT (TKT-TIK-IX)         TO WK-TKTLPTB-CLOSED-AT
038900         MOVE TTIK-SLA-BREACHED-FLAG (TKT-TIK-IX) TO WK-TKTLPTB-BREACH-FLAG
039000         MOVE TTIK-ESCALATED-FLAG (TKT-TIK-IX)    TO
039100                 WK-TKTLPTB-ESCALATED-FLAG
039200         MOVE TTIK-ESCALATED-AT (TKT-TIK-IX)      TO WK-TKTLPTB-ESCALATED-AT
039300         MOVE TTIK-CREATED-AT (TKT-TIK-IX)        TO WK-TKTLPTB-CREATED-AT
039400         MOVE TTIK-UPDATED-AT (TKT-TIK-IX)        TO WK-TKTLPTB-UPDATED-AT
039500     END-IF.
039600     CALL "TKTPTB3" USING WK-TKTLPTB WK-TKTLSEQ WK-TKTLASG WK-TKTLSLA.
039700     IF WK-TKTLPTB-REJECT-FLAG = "Y"
039800         MOVE WK-TKTLPTB-REJECT-REASON TO WK-D-REJECT-REASON
039900         PERFORM C100-REJECT-TRANSACTION THRU C100-EX
040000         GO TO B600-EX
040100     END-IF.
040200     IF WK-TKTLPTB-NEW-TICKET-FLAG = "Y"
040300         ADD 1 TO WK-N-TICKET-COUNT
040400         SET TKT-TIK-IX TO WK-N-TICKET-COUNT
040500     END-IF.
040600     MOVE WK-TKTLPTB-TICKET-ID          TO TTIK-TICKET-ID (TKT-TIK-IX).
040700     MOVE WK-TKTLPTB-COMPANY-ID         TO TTIK-COMPANY-ID (TKT-TIK-IX).
040800     MOVE WK-TKTLPTB-TICKET-NUMBER      TO TTIK-TICKET-NUMBER (TKT-TIK-IX).
040900     MOVE WK-TKTLPTB-TITLE              TO TTIK-TITLE (TKT-TIK-IX).
041000     MOVE WK-TKTLPTB-STATUS             TO TTIK-STATUS (TKT-TIK-IX).
041100     MOVE WK-TKTLPTB-PRIORITY           TO TTIK-PRIORITY (TKT-TIK-IX).
041200     MOVE WK-TKTLPTB-CUSTOMER-ID        TO TTIK-CUSTOMER-ID (TKT-TIK-IX).
041300     MOVE WK-TKTLPTB-ASSIGNED-AGENT-ID  TO
041400             TTIK-ASSIGNED-AGENT-ID (TKT-TIK-IX).
041500     MOVE WK-TKTLPTB-SLA-RESPONSE-DUE   TO
041600             TTIK-SLA-RESPONSE-DUE (TKT-TIK-IX).
041700     MOVE WK-TKTLPTB-SLA-RESOLUTION-DUE TO
041800             TTIK-SLA-RESOLUTION-DUE (TKT-TIK-IX).
041900     MOVE WK-TKTLPTB-FIRST-RESPONSE-AT  TO
042000             TTIK-FIRST-RESPONSE-AT (TKT-TIK-IX).
042100     MOVE WK-TKTLPTB-RESOLVED-AT        TO TTIK-RESOLVED-AT (TKT-TIK-IX).
042200     MOVE WK-TKTLPTB-CLOSED-AT          TO TTIK-CLOSED-AT (TKT-TIK-IX).
042300     MOVE WK-TKTLPTB-BREACH-FLAG        TO
042400             TTIK-SLA-BREACHED-FLAG (TKT-TIK-IX).
042500     MOVE WK-TKTLPTB-ESCALATED-FLAG     TO
042600             TTIK-ESCALATED-FLAG (TKT-TIK-IX).
042700     MOVE WK-TKTLPTB-ESCALATED-AT       TO TTIK-ESCALATED-AT (TKT-TIK-IX).
042800     MOVE WK-TKTLPTB-CREATED-AT         TO TTIK-CREATED-AT (TKT-TIK-IX).
042900     MOVE WK-TKTLPTB-UPDATED-AT         TO TTIK-UPDATED-AT (TKT-TIK-IX).
043000 B600-EX.
043100     EXIT.
043200 
043300 B700-DISPATCH-COMMENT.
043400     MOVE "ADD_COMMENT" TO WK-D-RATE-ACTION-CODE
043500     PERFORM B500-RATE-LIMIT-CHECK THRU B500-EX
043600     IF WK-TKTLLMT-ALLOWED-FLAG NOT = "Y"
043700         MOVE "RATE LIMIT EXCEEDED - ADD COMMENT" TO WK-D-REJECT-REASON
043800         PERFORM C100-REJECT-TRANSACTION THRU C100-EX
043900         GO TO B700-EX
044000     END-IF.
044100     PERFORM B800-FIND-TICKET THRU B800-EX.
044200     IF NOT WK-D-TICKET-FOUND
044300         MOVE "UNKNOWN TICKET ID ON TRANSACTION" TO WK-D-REJECT-REASON
044400         PERFORM C100-REJECT-TRANSACTION THRU C100-EX
044500         GO TO B700-EX
044600     END-IF.
044700     PERFORM B900-ACCESS-CHECK THRU B900-EX.
044800     IF NOT WK-D-ACCESS-OK
044900         MOVE "ACTING USER NOT AUTHORIZED FOR TICKET" TO
045000             WK-D-REJECT-REASON
045100         PERFORM C100-REJECT-TRANSACTION THRU C100-EX
045200         GO TO B700-EX
045300     END-IF.
045400     MOVE TTIK-TICKET-ID (TKT-TIK-IX)         TO WK-TKTLCOM-TICKET-ID.
045500     MOVE TRN01-USER-ID                       TO WK-TKTLCOM-USER-ID.
045600     MOVE TKT-USR-ROLE (TKT-USR-IX)           TO WK-TKTLCOM-USER-ROLE.
045700     MOVE TRN01-INTERNAL-FLAG                 TO WK-TKTLCOM-INTERNAL-FLAG.
045800     MOVE TRN01-TRAN-TIMESTAMP                TO WK-TKTLCOM-TRAN-TIMESTAMP.
045900     MOVE TTIK-FIRST-RESPONSE-AT (TKT-TIK-IX) TO
046000             WK-TKTLCOM-FIRST-RESPONSE-AT.
046100     CALL "TKTVCOM" USING WK-TKTLCOM.
046200     IF WK-TKTLCOM-STAMP-TICKET-FLAG = "Y"
046300         MOVE WK-TKTLCOM-NEW-FIRST-RESPONSE-AT TO
046400                 TTIK-FIRST-RESPONSE-AT (TKT-TIK-IX)
046500         MOVE TRN01-TRAN-TIMESTAMP TO TTIK-UPDATED-AT (TKT-TIK-IX)
046600     END-IF.
046700 B700-EX.
046800     EXIT.
046900 
047000 B800-FIND-TICKET.
047100     MOVE "N" TO WK-D-TICKET-FOUND-FLAG.
047200     SET TKT-TIK-IX TO 1.
047300 B800-SEARCH.
047400     IF TKT-TIK-IX > WK-N-TICKET-COUNT
047500         GO TO B800-EX
047600     END-IF.
047700     IF TTIK-TICKET-ID (TKT-TIK-IX) = TRN01-TICKET-ID
047800         MOVE "Y" TO WK-D-TICKET-FOUND-FLAG
047900         GO TO B800-EX
048000     END-IF.
048100     SET TKT-TIK-IX UP BY 1.
048200     GO TO B800-SEARCH.
048300 B800-EX.
048400     EXIT.
048500 
048600 B900-ACCESS-CHECK.
048700     MOVE TKT-USR-ROLE (TKT-USR-IX)           TO WK-TKTLACC-ACTOR-ROLE.
048800     MOVE TKT-USR-COMPANY-ID (TKT-USR-IX)     TO WK-TKTLACC-ACTOR-COMPANY-ID.
048900     MOVE TRN01-USER-ID                       TO WK-TKTLACC-ACTOR-USER-ID.
049000     MOVE TTIK-COMPANY-ID (TKT-TIK-IX)        TO WK-TKTLACC-TICKET-COMPANY-ID.
049100     MOVE TTIK-CUSTOMER-ID (TKT-TIK-IX)       TO
049200             WK-TKTLACC-TICKET-CUSTOMER-ID.
049300     MOVE TTIK-ASSIGNED-AGENT-ID (TKT-TIK-IX) TO
049400             WK-TKTLACC-TICKET-AGENT-ID.
049500     CALL "TKTVACC" USING WK-TKTLACC.
049600     IF WK-TKTLACC-AUTHORIZED-FLAG = "Y"
049700         MOVE "Y" TO WK-D-ACCESS-OK-FLAG
049800     ELSE
049900         MOVE "N" TO WK-D-ACCESS-OK-FLAG
050000     END-IF.
050100 B900-EX.
050200     EXIT.
050300 
050400 C100-REJECT-TRANSACTION.
050500     MOVE SPACES TO ERROR-LINE.
050600     STRING TRN01-TRAN-CODE      DELIMITED BY SIZE
050700            "  USER:"            DELIMITED BY SIZE
050800            TRN01-USER-ID        DELIMITED BY SIZE
050900            "  TICKET:"          DELIMITED BY SIZE
051000            TRN01-TICKET-ID      DELIMITED BY SIZE
051100            "  REASON: "         DELIMITED BY SIZE
051200            WK-D-REJECT-REASON   DELIMITED BY SIZE
051300            INTO ERROR-LINE
051400     END-STRING.
051500     WRITE ERROR-LINE.
051600 C100-EX.
051700     EXIT.
051800 
051900 D100-SWEEP-TICKETS.
052000     SET TKT-TIK-SIX TO 1.
052100 D100-LOOP.
052200     IF TKT-TIK-SIX > WK-N-TICKET-COUNT
052300         GO TO D100-EX
052400     END-IF.
052420*    HD3G04 TMPHDN 03/09/2024 - TICKREQ-3410 - BREACH AND
052430*    ESCALATION ARE NO LONGER GATED BY THE SAME STATUS TEST.
052440*    TKTVSLA IS NOW CALLED FOR EVERY TICKET EACH SWEEP; THE
052450*    BREACH HALF OF OPTION 2 KEEPS ITS OWN OPEN/IN_PROGRESS
052460*    CHECK INSIDE TKTVSLA, WHILE THE ESCALATION HALF HAS NO
052470*    STATUS RESTRICTION, MATCHING THE SLA RULES AS WRITTEN.
052480     MOVE TTIK-TICKET-ID (TKT-TIK-SIX)           TO
052490             WK-TKTLSLA-TICKET-ID.
052500     MOVE TTIK-COMPANY-ID (TKT-TIK-SIX)          TO
052600             WK-TKTLSLA-COMPANY-ID.
052700     MOVE TTIK-PRIORITY (TKT-TIK-SIX)            TO WK-TKTLSLA-PRIORITY.
052800     MOVE TTIK-STATUS (TKT-TIK-SIX)              TO WK-TKTLSLA-STATUS.
052900     MOVE TTIK-CREATED-AT (TKT-TIK-SIX)          TO WK-TKTLSLA-CREATED-AT.
053000     MOVE TTIK-SLA-RESOLUTION-DUE (TKT-TIK-SIX)  TO
053100             WK-TKTLSLA-RESOLUTION-DUE.
053200     MOVE TTIK-SLA-BREACHED-FLAG (TKT-TIK-SIX)   TO
053300             WK-TKTLSLA-ALREADY-BREACHED.
053400     MOVE TTIK-ESCALATED-FLAG (TKT-TIK-SIX)      TO
053500             WK-TKTLSLA-ALREADY-ESCALATED.
053600     MOVE WK-D-RUN-TIMESTAMP                     TO
053700             WK-TKTLSLA-RUN-TIMESTAMP.
053800     MOVE "2" TO WK-TKTLSLA-OPTION.
053900     CALL "TKTVSLA" USING WK-TKTLSLA.
054000     IF WK-TKTLSLA-BREACH-FLAG = "Y"
054100         MOVE "Y" TO TTIK-SLA-BREACHED-FLAG (TKT-TIK-SIX)
054200     END-IF.
054300     IF WK-TKTLSLA-ESCALATE-FLAG = "Y"
054400         MOVE "Y" TO TTIK-ESCALATED-FLAG (TKT-TIK-SIX)
054500         MOVE WK-D-RUN-TIMESTAMP TO TTIK-ESCALATED-AT (TKT-TIK-SIX)
054600     END-IF.
054700     SET TKT-TIK-SIX UP BY 1.
054800     GO TO D100-LOOP.
055100 D100-EX.
055200     EXIT.
055300 
055400 E100-WRITE-MASTER-OUT.
055500     SET TKT-TIK-SIX TO 1.
055600 E100-LOOP.
055700     IF TKT-TIK-SIX > WK-N-TICKET-COUNT
055800         GO TO E100-EX
055900     END-IF.
056000     MOVE TKT-TIK-ENTRY (TKT-TIK-SIX) TO TICKET-OUT-REC.
056100     WRITE TICKET-OUT-REC.
056200     SET TKT-TIK-SIX UP BY 1.
056300     GO TO E100-LOOP.
056400 E100-EX.
056500     EXIT.
056600 
056700 E200-FLUSH-RATE-LIMITER.
056800     MOVE "9" TO WK-TKTLLMT-OPTION.
056900     CALL "TKTVLMT" USING WK-TKTLLMT.
057000 E200-EX.
057100     EXIT.
057200 
057300 F100-RUN-DASHBOARD.
057400     MOVE WK-D-RUN-TIMESTAMP TO WK-TKTLRPT-RUN-TIMESTAMP.
057500     CALL "TKTRPT01" USING WK-TKTLRPT.
057600 F100-EX.
057700     EXIT.
