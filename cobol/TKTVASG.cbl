000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTVASG.
000400 AUTHOR. ACCENTURE.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 24 JAN 1992.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*PROGRAM DESCRIPTION: VALIDATE AN AGENT-ID OFFERED FOR TICKET
001000*                     ASSIGNMENT, AND OPTIONALLY RETRIEVE THE
001100*                     AGENT'S DISPLAY NAME FOR THE DASHBOARD
001200*                     REPORT.
001300*
001400* OPTION  ACTION.......................  INPUT...............
001500*   1     VALIDATE AGENT ROLE ONLY       AGENT-ID
001600*   2     VALIDATE AND RETRIEVE NAME     AGENT-ID
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*MOD.#   INIT    DATE        DESCRIPTION
002200*------- ------- ----------  -------------------------------------
002300* HD1B04  TMPJCO  21/09/2023 - TICKREQ-2944
002400*                            - REBUILD AGAINST HELPDESK USER FILE,
002500*                              OPTION 2 ADDED FOR DASHBOARD NAME
002600*                              LOOKUP
002700*-----------------------------------------------------------------
002800* Y2K0001 TMPSRV  19/10/1998 - Y2K REMEDIATION TASK FORCE
002900*                            - NO DATE FIELDS IN THIS MODULE -
003000*                              REVIEWED, NO CHANGE REQUIRED
003100*-----------------------------------------------------------------
003200* ORIG001 TMPRTM  24/01/1992 - INITIAL VERSION - OPTION 1 ONLY,
003300*                              VALIDATE AGAINST TELLER ROSTER
003400*=================================================================
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000         UPSI-0 IS UPSI-SWITCH-0
004100         ON STATUS IS U0-ON
004200         OFF STATUS IS U0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT USER-FILE ASSIGN TO DATABASE-TKTUSR01
004600             ORGANIZATION IS SEQUENTIAL
004700             FILE STATUS IS WK-C-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  USER-FILE
005100     LABEL RECORDS ARE OMITTED.
005200 01  USER-REC.
005300     COPY TKTUSR01.
005400 WORKING-STORAGE SECTION.
005500 01  WK-C-COMMON.
005600     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
005700         88  WK-C-SUCCESSFUL         VALUE "00".
005800         88  WK-C-AT-END             VALUE "10".
005900     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
006000         88  WK-C-FIRST-TIME-YES     VALUE "Y".
006100
006200 01  WK-N-COUNTERS                   COMP.
006300     05  WK-N-USER-COUNT         PIC S9(06) VALUE ZERO.
006400     05  WK-N-USER-IX            PIC S9(06) VALUE ZERO.
006500
006600 01  WK-D-NAME-WORK.
006700     05  WK-D-FOUND-FIRST-NAME   PIC X(20).
006800     05  WK-D-FOUND-LAST-NAME    PIC X(20).
006900     05  WK-D-NAME-REDEF REDEFINES WK-D-FOUND-LAST-NAME.
007000         10  WK-D-LAST-NAME-1ST-CHAR PIC X(01).
007100         10  FILLER              PIC X(19).
007200
007300 01  TKT-USER-TABLE.
007400     05  TKT-USER-ENTRY OCCURS 5000 TIMES
007500             INDEXED BY TKT-USER-IX.
007600         10  TKT-USR-USER-ID     PIC 9(06).
007700         10  TKT-USR-ROLE        PIC X(10).
007800         10  TKT-USR-ACTIVE-FLAG PIC X(01).
007900         10  TKT-USR-FIRST-NAME  PIC X(20).
008000         10  TKT-USR-LAST-NAME   PIC X(20).
008100     05  TKT-USER-REDEFINE REDEFINES TKT-USER-TABLE.
008200         10  FILLER OCCURS 5000 TIMES PIC X(057).
008300
008400 LINKAGE SECTION.
008500     COPY TKTLASG.
008600
008700 PROCEDURE DIVISION USING WK-TKTLASG.
008800***************************************
008900 MAIN-MODULE.
009000     MOVE "N" TO WK-TKTLASG-VALID-FLAG.
009100     MOVE SPACES TO WK-TKTLASG-AGENT-NAME.
009200     IF WK-C-FIRST-TIME-YES
009300         PERFORM A100-LOAD-USER-TABLE THRU A199-LOAD-USER-TABLE-EX
009400         MOVE "N" TO WK-C-FIRST-TIME
009500     END-IF.
009600     IF WK-TKTLASG-AGENT-ID = ZERO
009700         MOVE "Y" TO WK-TKTLASG-VALID-FLAG
009800         MOVE "UNASSIGNED" TO WK-TKTLASG-AGENT-NAME
009900         GO TO MAIN-EX
010000     END-IF.
010100     PERFORM B100-FIND-USER THRU B199-FIND-USER-EX.
010200     IF WK-N-USER-IX = ZERO
010300         GO TO MAIN-EX
010400     END-IF.
010500     IF TKT-USR-ROLE(WK-N-USER-IX) = "AGENT" OR
010600        TKT-USR-ROLE(WK-N-USER-IX) = "MANAGER"
010700         MOVE "Y" TO WK-TKTLASG-VALID-FLAG
010800         IF WK-TKTLASG-OPTION = "2"
010900             STRING TKT-USR-FIRST-NAME(WK-N-USER-IX) DELIMITED BY SPACE
011000                     " " DELIMITED BY SIZE
011100                     TKT-USR-LAST-NAME(WK-N-USER-IX) DELIMITED BY SPACE
011200                     INTO WK-TKTLASG-AGENT-NAME
011300             END-STRING
011400         END-IF
011500     END-IF.
011600 MAIN-EX.
011700     GOBACK.
011800
011900 A100-LOAD-USER-TABLE.
012000     MOVE ZERO TO WK-N-USER-COUNT.
012100     OPEN INPUT USER-FILE.
012200     IF NOT WK-C-SUCCESSFUL
012300         DISPLAY "TKTVASG - OPEN ERROR ON USER FILE " WK-C-FILE-STATUS
012400         GO TO A199-LOAD-USER-TABLE-EX
012500     END-IF.
012600     PERFORM A110-READ-USER-RECORD THRU A119-READ-USER-RECORD-EX.
012650     PERFORM A120-BUILD-USER-TABLE THRU A129-BUILD-USER-TABLE-EX.
013700     CLOSE USER-FILE.
013800 A199-LOAD-USER-TABLE-EX.
013900     EXIT.
013910
013920 A120-BUILD-USER-TABLE.
013930     IF WK-C-AT-END
013940         GO TO A129-BUILD-USER-TABLE-EX
013950     END-IF.
013960     ADD 1 TO WK-N-USER-COUNT.
013970     SET TKT-USER-IX TO WK-N-USER-COUNT.
013980     MOVE TUSR01-USER-ID    TO TKT-USR-USER-ID(TKT-USER-IX).
013990     MOVE TUSR01-USER-ROLE  TO TKT-USR-ROLE(TKT-USER-IX).
014000     MOVE TUSR01-ACTIVE-FLAG TO TKT-USR-ACTIVE-FLAG(TKT-USER-IX).
014010     MOVE TUSR01-FIRST-NAME TO TKT-USR-FIRST-NAME(TKT-USER-IX).
014020     MOVE TUSR01-LAST-NAME  TO TKT-USR-LAST-NAME(TKT-USER-IX).
014030     PERFORM A110-READ-USER-RECORD THRU A119-READ-USER-RECORD-EX.
014040     GO TO A120-BUILD-USER-TABLE.
014050 A129-BUILD-USER-TABLE-EX.
014060     EXIT.
014070
014100 A110-READ-USER-RECORD.
014200     READ USER-FILE INTO USER-REC
014300         AT END MOVE "10" TO WK-C-FILE-STATUS
014400     END-READ.
014500 A119-READ-USER-RECORD-EX.
014600     EXIT.
014700
014800 B100-FIND-USER.
014900     MOVE 1 TO WK-N-USER-IX.
014950     PERFORM B110-SEARCH-USER THRU B119-SEARCH-USER-EX.
015700     MOVE ZERO TO WK-N-USER-IX.
015800 B199-FIND-USER-EX.
015900     EXIT.
015910
015920 B110-SEARCH-USER.
015930     IF WK-N-USER-IX > WK-N-USER-COUNT
015940         MOVE ZERO TO WK-N-USER-IX
015950         GO TO B119-SEARCH-USER-EX
015960     END-IF.
015970     SET TKT-USER-IX TO WK-N-USER-IX.
015980     IF TKT-USR-USER-ID(TKT-USER-IX) = WK-TKTLASG-AGENT-ID
015990         GO TO B199-FIND-USER-EX
016000     END-IF.
016010     ADD 1 TO WK-N-USER-IX.
016020     GO TO B110-SEARCH-USER.
016030 B119-SEARCH-USER-EX.
016040     EXIT.
