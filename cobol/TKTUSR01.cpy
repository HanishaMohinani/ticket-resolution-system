000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TKTUSR01.
000300*    USER REFERENCE RECORD.  CUSTOMERS, AGENTS, MANAGERS AND
000400*    ADMINS ALL SHARE THIS LAYOUT, DISTINGUISHED BY USER-ROLE.
000500*    LOADED ENTIRE INTO A WORKING-STORAGE TABLE AT RUN START.
000600*----------------------------------------------------------------*
000700* AMENDMENT HISTORY:                                             *
000800*----------------------------------------------------------------*
000900* HD1A05 19/09/2023 TMPJCO - TICKREQ-2944 - INITIAL VERSION      *
001000*----------------------------------------------------------------*
001100     05  TUSR01-RECORD           PIC X(109).
001200*
001300     05  TUSR01R REDEFINES TUSR01-RECORD.
001400         10  TUSR01-USER-ID        PIC 9(06).
001500*                                UNIQUE KEY
001600         10  TUSR01-COMPANY-ID     PIC 9(06).
001700*                                OWNING COMPANY
001800         10  TUSR01-EMAIL          PIC X(40).
001900         10  TUSR01-FIRST-NAME     PIC X(20).
002000         10  TUSR01-LAST-NAME      PIC X(20).
002100         10  TUSR01-USER-ROLE      PIC X(10).
002200*                                CUSTOMER/AGENT/MANAGER/ADMIN
002300             88  TUSR01-CUSTOMER        VALUE "CUSTOMER".
002400             88  TUSR01-AGENT           VALUE "AGENT".
002500             88  TUSR01-MANAGER         VALUE "MANAGER".
002600             88  TUSR01-ADMIN           VALUE "ADMIN".
002700         10  TUSR01-ACTIVE-FLAG    PIC X(01).
002800             88  TUSR01-ACTIVE          VALUE "Y".
002900             88  TUSR01-INACTIVE        VALUE "N".
003000         10  FILLER                PIC X(006).
