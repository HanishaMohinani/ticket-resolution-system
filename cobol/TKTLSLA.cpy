* AMENDMENT HISTORY:
* ==========================================================================
* TAG    DATE       DESCRIPTION
* --------------------------------------------------------------------------
* HD3C03 TMPHDN 03/09/2024 - TICKREQ-3410
*                - ADD TICKET-ID SO OPTION 2 CAN KEY ITS OWN
*                  ESCALATED HISTORY WRITE
* --------------------------------------------------------------------------
* HD1B01 TMPJCO 21/09/2023 - TICKREQ-2944
*                - INITIAL VERSION
* --------------------------------------------------------------------------
 01 WK-TKTLSLA.
     05 WK-TKTLSLA-INPUT.
        10 WK-TKTLSLA-OPTION      PIC X(01).
*                                1=COMPUTE DEADLINES 2=BREACH/ESCALATE
*                                3=MINUTES-UNTIL-DUE
        10 WK-TKTLSLA-TICKET-ID   PIC 9(08).
        10 WK-TKTLSLA-COMPANY-ID  PIC 9(06).
        10 WK-TKTLSLA-PRIORITY    PIC X(10).
        10 WK-TKTLSLA-STATUS      PIC X(12).
        10 WK-TKTLSLA-CREATED-AT  PIC 9(14).
        10 WK-TKTLSLA-RESOLUTION-DUE PIC 9(14).
        10 WK-TKTLSLA-ALREADY-BREACHED PIC X(01).
        10 WK-TKTLSLA-ALREADY-ESCALATED PIC X(01).
        10 WK-TKTLSLA-RUN-TIMESTAMP PIC 9(14).
     05 WK-TKTLSLA-OUTPUT.
        10 WK-TKTLSLA-NO-ERROR    PIC X(01).
        10 WK-TKTLSLA-RESPONSE-DUE PIC 9(14).
        10 WK-TKTLSLA-NEW-RESOLUTION-DUE PIC 9(14).
        10 WK-TKTLSLA-BREACH-FLAG PIC X(01).
        10 WK-TKTLSLA-ESCALATE-FLAG PIC X(01).
        10 WK-TKTLSLA-MINUTES-UNTIL-DUE PIC 9(07).
