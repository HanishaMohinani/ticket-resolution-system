000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTVCOM.
000400 AUTHOR. ACNESQ.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 07 JUL 1994.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*PROGRAM DESCRIPTION: THIS PROGRAM WILL SERVE AS A COMMON MODULE
001000*                     TO APPEND A TICKET COMMENT RECORD AND, FOR
001100*                     AN AGENT OR MANAGER'S FIRST REPLY ON A
001200*                     TICKET, SIGNAL THE CALLER TO STAMP THE
001300*                     TICKET'S FIRST-RESPONSE-AT FIELD.
001400*=================================================================
001500* HISTORY OF MODIFICATION:
001600*=================================================================
001700*MOD.#   INIT    DATE        DESCRIPTION
001800*------- ------- ----------  -------------------------------------
001900* HD2F01  TMPLYT  21/03/2024 - TICKREQ-3102
002000*                            - REBUILT TO APPEND TKTCMT01 AND
002100*                              SIGNAL FIRST-RESPONSE STAMPING -
002200*                              HELPDESK REPLATFORM PHASE 2
002300*-----------------------------------------------------------------
002400* Y2K0001 TMPSRV  02/11/1998 - Y2K REMEDIATION TASK FORCE
002500*                            - WIDEN CREATED-AT TO 14-DIGIT
002600*                              YYYYMMDDHHMMSS
002700*-----------------------------------------------------------------
002800* ORIG001 ACNESQ  07/07/1994 - INITIAL VERSION - FREE-FORM
002900*                              TELLER NOTE APPEND UTILITY
003000*=================================================================
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003600         UPSI-0 IS UPSI-SWITCH-0
003700         ON STATUS IS U0-ON
003800         OFF STATUS IS U0-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT COMMENT-FILE ASSIGN TO DATABASE-TKTCMT01
004200             ORGANIZATION IS SEQUENTIAL
004300             FILE STATUS IS WK-C-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  COMMENT-FILE
004700     LABEL RECORDS ARE OMITTED.
004800 01  COMMENT-REC.
004900     COPY TKTCMT01.
005000 WORKING-STORAGE SECTION.
005100 01  WK-C-COMMON.
005200     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
005300         88  WK-C-SUCCESSFUL         VALUE "00".
005400     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
005500         88  WK-C-FIRST-TIME-YES     VALUE "Y".
005600
005700 01  WK-N-COUNTERS                   COMP.
005800     05  WK-N-COMMENT-SEQ        PIC S9(08) VALUE ZERO.
005900
006000 01  WK-D-ROLE-WORK.
006100     05  WK-D-USER-ROLE          PIC X(10).
006200         88  WK-D-ROLE-AGENT         VALUE "AGENT".
006300         88  WK-D-ROLE-MANAGER       VALUE "MANAGER".
006400     05  WK-D-ROLE-REDEF REDEFINES WK-D-USER-ROLE.
006500         10  WK-D-ROLE-1ST-CHAR  PIC X(01).
006600         10  FILLER              PIC X(09).
006700
006800 01  WK-D-FLAG-WORK.
006900     05  WK-D-INTERNAL-FLAG      PIC X(01).
007000     05  WK-D-FLAG-REDEF REDEFINES WK-D-INTERNAL-FLAG.
007100         10  FILLER              PIC X(01).
007200
007300 LINKAGE SECTION.
007400     COPY TKTLCOM.
007500
007600 PROCEDURE DIVISION USING WK-TKTLCOM.
007700***************************************
007800 MAIN-MODULE.
007900     MOVE "N" TO WK-TKTLCOM-NO-ERROR.
008000     MOVE "N" TO WK-TKTLCOM-STAMP-TICKET-FLAG.
008100     MOVE WK-TKTLCOM-FIRST-RESPONSE-AT TO WK-TKTLCOM-NEW-FIRST-RESPONSE-AT.
008200     IF WK-C-FIRST-TIME-YES
008300         OPEN EXTEND COMMENT-FILE
008400         IF NOT WK-C-SUCCESSFUL
008500             CLOSE COMMENT-FILE
008600             OPEN OUTPUT COMMENT-FILE
008700         END-IF
008800         MOVE "N" TO WK-C-FIRST-TIME
008900     END-IF.
009000     MOVE WK-TKTLCOM-INTERNAL-FLAG TO WK-D-INTERNAL-FLAG.
009100     IF WK-D-INTERNAL-FLAG NOT = "Y" AND WK-D-INTERNAL-FLAG NOT = "N"
009200         MOVE "N" TO WK-D-INTERNAL-FLAG
009300     END-IF.
009400     MOVE WK-TKTLCOM-USER-ROLE TO WK-D-USER-ROLE.
009500     IF WK-TKTLCOM-FIRST-RESPONSE-AT = ZERO
009600        AND (WK-D-ROLE-AGENT OR WK-D-ROLE-MANAGER)
009700         MOVE WK-TKTLCOM-TRAN-TIMESTAMP TO WK-TKTLCOM-NEW-FIRST-RESPONSE-AT
009800         MOVE "Y" TO WK-TKTLCOM-STAMP-TICKET-FLAG
009900     END-IF.
010000     PERFORM B100-ADD-COMMENT THRU B199-ADD-COMMENT-EX.
010100     MOVE "Y" TO WK-TKTLCOM-NO-ERROR.
010200     GOBACK.
010300
010400 B100-ADD-COMMENT.
010500     ADD 1 TO WK-N-COMMENT-SEQ.
010600     MOVE SPACES TO COMMENT-REC.
010700     MOVE WK-N-COMMENT-SEQ       TO TCMT01-COMMENT-ID.
010800     MOVE WK-TKTLCOM-TICKET-ID   TO TCMT01-TICKET-ID.
010900     MOVE WK-TKTLCOM-USER-ID     TO TCMT01-USER-ID.
011000     MOVE WK-TKTLCOM-USER-ROLE   TO TCMT01-USER-ROLE.
011100     MOVE WK-D-INTERNAL-FLAG     TO TCMT01-INTERNAL-FLAG.
011200     MOVE SPACES                 TO TCMT01-CONTENT.
011300     MOVE WK-TKTLCOM-TRAN-TIMESTAMP TO TCMT01-CREATED-AT.
011400     WRITE COMMENT-REC.
011500 B199-ADD-COMMENT-EX.
011600     EXIT.
