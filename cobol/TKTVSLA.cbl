000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTVSLA.
000400 AUTHOR. R T MASON.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 02 MAY 1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : SLA ENGINE - SUBROUTINE TO COMPUTE RESPONSE AND
001000*              RESOLUTION DEADLINES FROM THE SLA RULE TABLE,
001100*              AND TO CHECK AN OPEN TICKET FOR BREACH OR FOR
001200*              THE 80 PERCENT ESCALATION THRESHOLD.
001300*              THIS ROUTINE IS CALLED BY TKTPTB3 AT TICKET
001400*              CREATE/PRIORITY-CHANGE TIME, AND BY TKTBATCH
001500*              DURING THE END-OF-RUN BREACH/ESCALATION SWEEP.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001801* HD3C04  03/09/2024 TMPHDN  - TICKREQ-3425
001802*                      - OPTION 1 WAS NOT ACTUALLY COMPUTING
001803*                        ANYTHING - "PERFORM ... USING ... GIVING"
001804*                        IS NOT VALID COBOL AND THE TARGET WAS A
001805*                        BARE EXIT UNDER A SECTION HEADER, SO
001806*                        RESPONSE-DUE/RESOLUTION-DUE WERE NEVER SET
001807*                        AND TKTPTB3 WAS STAMPING TICKETS WITH
001808*                        WHATEVER GARBAGE WAS SITTING ON THE
001809*                        LINKAGE RECORD - REWROTE
001811*                        C200-ADD-HOURS-TO-TIMESTAMP AS A PLAIN
001812*                        PARAGRAPH WITH REAL DAY-ROLLOVER
001813*                        ARITHMETIC, CALLED BY ORDINARY
001814*                        PERFORM/MOVE FROM B100-COMPUTE-DEADLINES
001815*----------------------------------------------------------------
001816* HD3C03  03/09/2024 TMPHDN  - TICKREQ-3410
001820*                      - NEW ESCALATION NOW WRITES ITS OWN
001830*                        TICKET-HISTORY "ESCALATED" ENTRY (THE
001840*                        SWEEP WAS SETTING THE FLAG BUT NO ONE
001850*                        EVER WROTE THE AUDIT RECORD) - ALSO
001860*                        FIXED ESCALATE-FLAG SO IT READS "Y"
001870*                        ONLY ON THE RUN THAT CROSSES THE
001880*                        THRESHOLD, NOT ON EVERY SUBSEQUENT RUN
001890*                        FOR AN ALREADY-ESCALATED TICKET
001895*----------------------------------------------------------------
001900* HD3C02  12/07/2024 TMPHDN  - TICKREQ-3410
002000*                      - ESCALATION RATIO NOW COMPARED AS A
002100*                        2-DECIMAL COMPUTATIONAL VALUE RATHER
002200*                        THAN TRUNCATED INTEGER PERCENT
002300*----------------------------------------------------------------
002400* HD2C01  15/01/2024 TMPLYT  - TICKREQ-3090
002500*                      - ADD OPTION 3, MINUTES-UNTIL-DUE, FOR
002600*                        THE NEW DASHBOARD OVERDUE COLUMN
002700*----------------------------------------------------------------
002800* EQ12A1  17/03/2012 TMPKMS  - TICKREQ-1611
002900*                      - ADD OPTION 2 ESCALATION CHECK (80 PCT
003000*                        OF RESOLUTION WINDOW ELAPSED)
003100*----------------------------------------------------------------
003200* Y2K0001 11/09/1998 TMPSRV  - Y2K REMEDIATION TASK FORCE
003300*                      - SLA-RULE TABLE KEY AND ALL TIMESTAMPS
003400*                        WIDENED FROM 6-DIGIT YYMMDD TO
003500*                        14-DIGIT YYYYMMDDHHMMSS
003600*----------------------------------------------------------------
003700* CR93007 09 AUG 1993 TMPRTM  - ADD FALLBACK TO BUILT-IN SLA
003800*                      DEFAULT TABLE WHEN THE RULE FILE IS NOT
003900*                      STAGED FOR THE RUN (NEW SITE BRING-UP)
004000*----------------------------------------------------------------
004100* ORIG001 02 MAY 1991 R T MASON - INITIAL VERSION, OPTION 1
004200*                      (COMPUTE DEADLINES AT TICKET CREATION)
004300*================================================================
004400 ENVIRONMENT DIVISION.
004500*******************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000         UPSI-0 IS UPSI-SWITCH-0
005100         ON STATUS IS U0-ON
005200         OFF STATUS IS U0-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SLA-RULE-FILE ASSIGN TO DATABASE-TKTSLAR
005600             ORGANIZATION IS SEQUENTIAL
005700             FILE STATUS IS WK-C-FILE-STATUS.
005710     SELECT TICKET-HISTORY-FILE ASSIGN TO DATABASE-TKTHST01
005720             ORGANIZATION IS SEQUENTIAL
005730             FILE STATUS IS WK-C-HIST-STATUS.
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100 FD  SLA-RULE-FILE
006200     LABEL RECORDS ARE OMITTED.
006300 01  SLA-RULE-REC.
006400     COPY TKTSLR01.
006410 FD  TICKET-HISTORY-FILE
006420     LABEL RECORDS ARE OMITTED.
006430 01  TICKET-HISTORY-REC.
006440     COPY TKTHST01.
006500 WORKING-STORAGE SECTION.
006600***********************
006700 01  WK-C-COMMON.
006800     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
006900         88  WK-C-SUCCESSFUL         VALUE "00".
007000         88  WK-C-AT-END             VALUE "10".
007100     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
007200         88  WK-C-FIRST-TIME-YES     VALUE "Y".
007210     05  WK-C-HIST-STATUS        PIC X(02) VALUE SPACES.
007220         88  WK-C-HIST-SUCCESSFUL    VALUE "00".
007230     05  WK-C-HIST-FIRST-TIME   PIC X(01) VALUE "Y".
007240         88  WK-C-HIST-FIRST-TIME-YES VALUE "Y".
007300
007400 01  WK-N-COUNTERS                   COMP.
007500     05  WK-N-RULE-COUNT         PIC S9(05) VALUE ZERO.
007600     05  WK-N-RULE-IX            PIC S9(05) VALUE ZERO.
007700     05  WK-N-ELAPSED-MIN        PIC S9(09) VALUE ZERO.
007800     05  WK-N-TOTAL-MIN          PIC S9(09) VALUE ZERO.
007810     05  WK-N-HISTORY-SEQ        PIC S9(08) VALUE ZERO.
007900
008000 01  WK-D-WORK-AREA.
008100     05  WK-D-RATIO              PIC S9(03)V99 COMP-3 VALUE ZERO.
008200     05  WK-D-THRESHOLD          PIC S9(03)V99 COMP-3 VALUE 0.80.
008300     05  WK-D-RESP-HOURS         PIC S9(05) COMP VALUE ZERO.
008400     05  WK-D-RESN-HOURS         PIC S9(05) COMP VALUE ZERO.
008500
008600 01  WK-D-ADDHRS-WORK.
008605*    HD3C04 TMPHDN 03/09/2024 - TICKREQ-3425 - REPLACES THE OLD
008610*    WK-D-CREATED-YYYYMMDD/HHMMSS SPLIT (NEVER ACTUALLY WIRED TO
008615*    ANYTHING) - THIS GROUP DOES THE REAL WORK OF ADDING A WHOLE
008620*    HOUR SLA WINDOW TO A 14-DIGIT TIMESTAMP, WITH DAY ROLLOVER
008625*    ON THE SAME 360/30-DAY CONVENTION TKTRPT01 USES TO DIFF TWO
008630*    TIMESTAMPS.
008635     05  WK-D-ADDHRS-BASE-TS        PIC 9(14).
008640     05  WK-D-ADDHRS-BASE-REDEF REDEFINES WK-D-ADDHRS-BASE-TS.
008645         10  WK-D-ADDHRS-YYYYMMDD.
008650             15  WK-D-ADDHRS-YYYY   PIC 9(04).
008655             15  WK-D-ADDHRS-MM     PIC 9(02).
008660             15  WK-D-ADDHRS-DD     PIC 9(02).
008665         10  WK-D-ADDHRS-HH         PIC 9(02).
008670         10  WK-D-ADDHRS-MMSS       PIC 9(04).
008675     05  WK-D-ADDHRS-HOURS-TO-ADD   PIC S9(05) COMP VALUE ZERO.
008680     05  WK-D-ADDHRS-TOTAL-HH       PIC S9(05) COMP VALUE ZERO.
008685     05  WK-D-ADDHRS-DAYS-CARRY     PIC S9(05) COMP VALUE ZERO.
008690     05  WK-D-ADDHRS-DAYNO-Z        PIC S9(09) COMP VALUE ZERO.
008695     05  WK-D-ADDHRS-REM            PIC S9(09) COMP VALUE ZERO.
008700     05  WK-D-ADDHRS-YYYY-CALC      PIC S9(05) COMP VALUE ZERO.
008705     05  WK-D-ADDHRS-MM-CALC        PIC S9(05) COMP VALUE ZERO.
008710     05  WK-D-ADDHRS-DD-CALC        PIC S9(05) COMP VALUE ZERO.
008715     05  WK-D-ADDHRS-RESULT-TS      PIC 9(14) VALUE ZERO.
008720     05  FILLER                     PIC X(02).
008725
009300 01  TKT-SLA-RULE-TABLE.
009400     05  TKT-SLA-RULE-ENTRY OCCURS 800 TIMES
009500             INDEXED BY TKT-SLA-RULE-IX.
009600         10  TKT-SLR-COMPANY-ID  PIC 9(06).
009700         10  TKT-SLR-PRIORITY    PIC X(10).
009800         10  TKT-SLR-RESP-HOURS  PIC 9(03).
009900         10  TKT-SLR-RESN-HOURS  PIC 9(03).
010000
010100     COPY TKTSLADF.
010200
010300 LINKAGE SECTION.
010400****************
010500     COPY TKTLSLA.
010600
010700 PROCEDURE DIVISION USING WK-TKTLSLA.
010800***************************************
010900 MAIN-MODULE.
011000     MOVE "Y" TO WK-TKTLSLA-NO-ERROR.
011100     IF WK-C-FIRST-TIME-YES
011200         PERFORM A100-LOAD-RULE-TABLE THRU A199-LOAD-RULE-TABLE-EX
011300         MOVE "N" TO WK-C-FIRST-TIME
011400     END-IF.
011500     IF WK-TKTLSLA-OPTION = "1"
011600         PERFORM B100-COMPUTE-DEADLINES THRU B199-COMPUTE-DEADLINES-EX
011700     ELSE
011800     IF WK-TKTLSLA-OPTION = "2"
011900         PERFORM B200-BREACH-ESCALATE THRU B299-BREACH-ESCALATE-EX
012000     ELSE
012100     IF WK-TKTLSLA-OPTION = "3"
012200         PERFORM B300-MINUTES-UNTIL-DUE THRU B399-MINUTES-UNTIL-DUE-EX
012300     END-IF END-IF END-IF.
012400     GOBACK.
012500
012600 A100-LOAD-RULE-TABLE.
012700     MOVE ZERO TO WK-N-RULE-COUNT.
012800     OPEN INPUT SLA-RULE-FILE.
012900     IF NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "35"
013000         DISPLAY "TKTVSLA - OPEN ERROR ON SLA-RULE FILE "
013100             WK-C-FILE-STATUS
013200         GO TO A199-LOAD-RULE-TABLE-EX
013300     END-IF.
013400     IF WK-C-FILE-STATUS = "35"
013410*        RULE FILE NOT STAGED - FALL BACK TO BUILT-IN DEFAULTS
013420         PERFORM A200-LOAD-DEFAULT-TABLE
013430         GO TO A199-LOAD-RULE-TABLE-EX
013440     END-IF.
013800     PERFORM A110-READ-RULE-RECORD THRU A119-READ-RULE-RECORD-EX.
013810     PERFORM A120-BUILD-RULE-TABLE THRU A129-BUILD-RULE-TABLE-EX.
015000     IF WK-N-RULE-COUNT = ZERO
015100         PERFORM A200-LOAD-DEFAULT-TABLE
015200     END-IF.
015300     CLOSE SLA-RULE-FILE.
015400 A199-LOAD-RULE-TABLE-EX.
015500     EXIT.
015510
015520 A120-BUILD-RULE-TABLE.
015530     IF WK-C-AT-END
015540         GO TO A129-BUILD-RULE-TABLE-EX
015550     END-IF.
015560     ADD 1 TO WK-N-RULE-COUNT.
015570     SET TKT-SLA-RULE-IX TO WK-N-RULE-COUNT.
015580     MOVE TSLR01-COMPANY-ID  TO TKT-SLR-COMPANY-ID(TKT-SLA-RULE-IX).
015590     MOVE TSLR01-PRIORITY    TO TKT-SLR-PRIORITY(TKT-SLA-RULE-IX).
015600     MOVE TSLR01-RESPONSE-TIME-HOURS
015610                             TO TKT-SLR-RESP-HOURS(TKT-SLA-RULE-IX).
015620     MOVE TSLR01-RESOLUTION-TIME-HOURS
015630                             TO TKT-SLR-RESN-HOURS(TKT-SLA-RULE-IX).
015640     PERFORM A110-READ-RULE-RECORD THRU A119-READ-RULE-RECORD-EX.
015650     GO TO A120-BUILD-RULE-TABLE.
015660 A129-BUILD-RULE-TABLE-EX.
015670     EXIT.
015680
015700 A110-READ-RULE-RECORD.
015800     READ SLA-RULE-FILE INTO SLA-RULE-REC
015900         AT END MOVE "10" TO WK-C-FILE-STATUS
016000     END-READ.
016100 A119-READ-RULE-RECORD-EX.
016200     EXIT.
016300
016400 A200-LOAD-DEFAULT-TABLE.
016500*    USE THE BUILT-IN DEFAULT TABLE FOR EVERY COMPANY SEEN SO
016600*    FAR - A BARE SITE HAS NOT YET STAGED COMPANY-SPECIFIC RULES.
016700     MOVE ZERO TO WK-N-RULE-COUNT.
016710     SET TSDF-SLA-IX TO 1.
016720     PERFORM A210-BUILD-DEFAULT-ENTRY THRU A219-BUILD-DEFAULT-ENTRY-EX.
018100
018140 A210-BUILD-DEFAULT-ENTRY.
018150     IF TSDF-SLA-IX > 4
018160         GO TO A219-BUILD-DEFAULT-ENTRY-EX
018170     END-IF.
018180     ADD 1 TO WK-N-RULE-COUNT.
018190     SET TKT-SLA-RULE-IX TO WK-N-RULE-COUNT.
018200     MOVE WK-TKTLSLA-COMPANY-ID
018210                         TO TKT-SLR-COMPANY-ID(TKT-SLA-RULE-IX).
018220     MOVE TSDF-DF-PRIORITY(TSDF-SLA-IX)
018230                         TO TKT-SLR-PRIORITY(TKT-SLA-RULE-IX).
018240     MOVE TSDF-DF-RESPONSE-HOURS(TSDF-SLA-IX)
018250                         TO TKT-SLR-RESP-HOURS(TKT-SLA-RULE-IX).
018260     MOVE TSDF-DF-RESOLUTION-HOURS(TSDF-SLA-IX)
018270                         TO TKT-SLR-RESN-HOURS(TKT-SLA-RULE-IX).
018280     SET TSDF-SLA-IX UP BY 1.
018290     GO TO A210-BUILD-DEFAULT-ENTRY.
018300 A219-BUILD-DEFAULT-ENTRY-EX.
018310     EXIT.
018320
018330 B100-COMPUTE-DEADLINES.
018340     PERFORM C100-FIND-RULE THRU C199-FIND-RULE-EX.
018400     IF WK-N-RULE-IX = ZERO
018500         MOVE "N" TO WK-TKTLSLA-NO-ERROR
018600         GO TO B199-COMPUTE-DEADLINES-EX
018700     END-IF.
018800     MOVE TKT-SLR-RESP-HOURS(WK-N-RULE-IX) TO WK-D-RESP-HOURS.
018900     MOVE TKT-SLR-RESN-HOURS(WK-N-RULE-IX) TO WK-D-RESN-HOURS.
018910*    HD3C04 TMPHDN 03/09/2024 - TICKREQ-3425 - PERFORM HAS NO
018920*    USING/GIVING CLAUSE (THAT IS CALL SYNTAX) - LOAD THE WORK
018930*    FIELDS AND PERFORM THE PARAGRAPH THE ORDINARY WAY, THEN PICK
018940*    THE ANSWER BACK UP OUT OF WK-D-ADDHRS-RESULT-TS.
018950     MOVE WK-TKTLSLA-CREATED-AT  TO WK-D-ADDHRS-BASE-TS.
018960     MOVE WK-D-RESP-HOURS        TO WK-D-ADDHRS-HOURS-TO-ADD.
018970     PERFORM C200-ADD-HOURS-TO-TIMESTAMP THRU
018980             C299-ADD-HOURS-TO-TIMESTAMP-EX.
018990     MOVE WK-D-ADDHRS-RESULT-TS  TO WK-TKTLSLA-RESPONSE-DUE.
019000     MOVE WK-TKTLSLA-CREATED-AT  TO WK-D-ADDHRS-BASE-TS.
019100     MOVE WK-D-RESN-HOURS        TO WK-D-ADDHRS-HOURS-TO-ADD.
019200     PERFORM C200-ADD-HOURS-TO-TIMESTAMP THRU
019300             C299-ADD-HOURS-TO-TIMESTAMP-EX.
019400     MOVE WK-D-ADDHRS-RESULT-TS  TO WK-TKTLSLA-NEW-RESOLUTION-DUE.
019600 B199-COMPUTE-DEADLINES-EX.
019700     EXIT.
019800
019900 B200-BREACH-ESCALATE.
019910*    HD3C02 TMPHDN 03/09/2024 - TICKREQ-3410 - ESCALATE-FLAG NO
019920*    LONGER COPIES FORWARD THE ALREADY-ESCALATED STATUS - IT NOW
019930*    DEFAULTS "N" AND IS ONLY SET "Y" WHEN THIS CALL IS THE ONE
019940*    THAT CROSSES THE THRESHOLD, SO A TICKET ESCALATED ON A PRIOR
019950*    RUN DOES NOT GET ITS ESCALATED-AT RE-STAMPED EVERY NIGHT AND
019960*    DOES NOT WRITE A SECOND HISTORY ENTRY.
020000     MOVE WK-TKTLSLA-ALREADY-BREACHED TO WK-TKTLSLA-BREACH-FLAG.
020100     MOVE "N" TO WK-TKTLSLA-ESCALATE-FLAG.
020200     IF WK-TKTLSLA-RESOLUTION-DUE = ZERO
020300         GO TO B299-BREACH-ESCALATE-EX
020400     END-IF.
020500     IF WK-TKTLSLA-ALREADY-BREACHED = "N"
020600        AND (WK-TKTLSLA-STATUS = "OPEN" OR
020700             WK-TKTLSLA-STATUS = "IN_PROGRESS")
020800        AND WK-TKTLSLA-RUN-TIMESTAMP > WK-TKTLSLA-RESOLUTION-DUE
020900         MOVE "Y" TO WK-TKTLSLA-BREACH-FLAG
021000     END-IF.
021100     IF WK-TKTLSLA-ALREADY-ESCALATED = "N"
021200         SUBTRACT WK-TKTLSLA-CREATED-AT FROM WK-TKTLSLA-RESOLUTION-DUE
021300             GIVING WK-N-TOTAL-MIN
021400         SUBTRACT WK-TKTLSLA-CREATED-AT FROM WK-TKTLSLA-RUN-TIMESTAMP
021500             GIVING WK-N-ELAPSED-MIN
021600         IF WK-N-TOTAL-MIN > ZERO
021700             COMPUTE WK-D-RATIO ROUNDED =
021800                 WK-N-ELAPSED-MIN / WK-N-TOTAL-MIN
021900             IF WK-D-RATIO >= WK-D-THRESHOLD
022000                 MOVE "Y" TO WK-TKTLSLA-ESCALATE-FLAG
022010                 PERFORM C300-WRITE-ESCALATION-HISTORY THRU
022020                         C399-WRITE-ESCALATION-HISTORY-EX
022100             END-IF
022200         END-IF
022300     END-IF.
022400 B299-BREACH-ESCALATE-EX.
022500     EXIT.
022600
022700 B300-MINUTES-UNTIL-DUE.
022800     IF WK-TKTLSLA-RUN-TIMESTAMP >= WK-TKTLSLA-RESOLUTION-DUE
022900         MOVE ZERO TO WK-TKTLSLA-MINUTES-UNTIL-DUE
023000     ELSE
023100         SUBTRACT WK-TKTLSLA-RUN-TIMESTAMP FROM
023200             WK-TKTLSLA-RESOLUTION-DUE
023300             GIVING WK-TKTLSLA-MINUTES-UNTIL-DUE
023400     END-IF.
023500 B399-MINUTES-UNTIL-DUE-EX.
023600     EXIT.
023700
023705 C300-WRITE-ESCALATION-HISTORY.
023710*    TICKREQ-3410 - WRITE THE ESCALATED AUDIT ENTRY OURSELVES,
023715*    THE SAME WAY TKTPTB3 OWNS ITS OWN WRITES TO THIS FILE - THE
023720*    SWEEP IS THE ONLY PLACE THAT KNOWS A TICKET JUST CROSSED
023725*    THE 80 PERCENT THRESHOLD.
023730     IF WK-C-HIST-FIRST-TIME-YES
023735         OPEN EXTEND TICKET-HISTORY-FILE
023740         IF NOT WK-C-HIST-SUCCESSFUL
023745             CLOSE TICKET-HISTORY-FILE
023750             OPEN OUTPUT TICKET-HISTORY-FILE
023755         END-IF
023760         MOVE "N" TO WK-C-HIST-FIRST-TIME
023765     END-IF.
023770     MOVE SPACES TO TICKET-HISTORY-REC.
023772     MOVE WK-TKTLSLA-TICKET-ID      TO TKTH01-TICKET-ID.
023774     MOVE ZERO                      TO TKTH01-CHANGED-BY-USER-ID.
023776     MOVE "escalated"                TO TKTH01-FIELD-NAME.
023778     MOVE SPACES                     TO TKTH01-OLD-VALUE.
023780     MOVE "SLA ESCALATION THRESHOLD REACHED" TO TKTH01-NEW-VALUE.
023782     MOVE "ESCALATED"                TO TKTH01-CHANGE-TYPE.
023784     MOVE WK-TKTLSLA-RUN-TIMESTAMP   TO TKTH01-CHANGED-AT.
023786     WRITE TICKET-HISTORY-REC.
023788     ADD 1 TO WK-N-HISTORY-SEQ.
023790 C399-WRITE-ESCALATION-HISTORY-EX.
023795     EXIT.
023798
023800 C100-FIND-RULE.
023900     MOVE 1 TO WK-N-RULE-IX.
023910     PERFORM C110-SEARCH-RULE THRU C119-SEARCH-RULE-EX.
025000     MOVE ZERO TO WK-N-RULE-IX.
025100 C199-FIND-RULE-EX.
025200     EXIT.
025210
025220 C110-SEARCH-RULE.
025230     IF WK-N-RULE-IX > WK-N-RULE-COUNT
025240         GO TO C119-SEARCH-RULE-EX
025250     END-IF.
025260     SET TKT-SLA-RULE-IX TO WK-N-RULE-IX.
025270     IF TKT-SLR-COMPANY-ID(TKT-SLA-RULE-IX) =
025280             WK-TKTLSLA-COMPANY-ID
025290        AND TKT-SLR-PRIORITY(TKT-SLA-RULE-IX) =
025300             WK-TKTLSLA-PRIORITY
025310         GO TO C199-FIND-RULE-EX
025320     END-IF.
025330     ADD 1 TO WK-N-RULE-IX.
025340     GO TO C110-SEARCH-RULE.
025350 C119-SEARCH-RULE-EX.
025360     EXIT.
025370
025400 C200-ADD-HOURS-TO-TIMESTAMP.
025410*    HD3C04 TMPHDN 03/09/2024 - TICKREQ-3425 - REWRITTEN - THIS
025420*    PARAGRAPH WAS A BARE EXIT UNDER A SECTION HEADER, ENTERED BY
025430*    AN INVALID "PERFORM ... USING ... GIVING" (PERFORM HAS NO
025440*    SUCH CLAUSE) - NEITHER RESPONSE-DUE NOR RESOLUTION-DUE WAS ON
025450*    THE LINKAGE RECORD UNTIL THIS FIX. CALLER LOADS
025460*    WK-D-ADDHRS-BASE-TS AND WK-D-ADDHRS-HOURS-TO-ADD AND PERFORMS
025470*    THIS PARAGRAPH THE ORDINARY WAY; ANSWER COMES BACK IN
025480*    WK-D-ADDHRS-RESULT-TS.
025490*    TIMESTAMPS ARE YYYYMMDDHHMMSS - HOURS ARE ADDED TO HH WITH
025500*    CARRY INTO THE DAY, USING THE SAME 360/30-DAY CONVENTION
025510*    TKTRPT01 USES TO DIFF TWO TIMESTAMPS.  MINUTES/SECONDS ARE
025520*    CARRIED THROUGH UNCHANGED SINCE SLA WINDOWS ARE WHOLE HOURS.
025530     COMPUTE WK-D-ADDHRS-TOTAL-HH =
025540         WK-D-ADDHRS-HH + WK-D-ADDHRS-HOURS-TO-ADD.
025550     DIVIDE WK-D-ADDHRS-TOTAL-HH BY 24
025560         GIVING WK-D-ADDHRS-DAYS-CARRY
025570         REMAINDER WK-D-ADDHRS-HH.
025580     COMPUTE WK-D-ADDHRS-DAYNO-Z =
025590         (WK-D-ADDHRS-YYYY * 360) + ((WK-D-ADDHRS-MM - 1) * 30)
025600         + (WK-D-ADDHRS-DD - 1) + WK-D-ADDHRS-DAYS-CARRY.
025610     DIVIDE WK-D-ADDHRS-DAYNO-Z BY 360
025620         GIVING WK-D-ADDHRS-YYYY-CALC
025630         REMAINDER WK-D-ADDHRS-REM.
025640     DIVIDE WK-D-ADDHRS-REM BY 30
025650         GIVING WK-D-ADDHRS-MM-CALC
025660         REMAINDER WK-D-ADDHRS-DD-CALC.
025670     ADD 1 TO WK-D-ADDHRS-MM-CALC.
025680     ADD 1 TO WK-D-ADDHRS-DD-CALC.
025690     MOVE WK-D-ADDHRS-YYYY-CALC TO WK-D-ADDHRS-YYYY.
025700     MOVE WK-D-ADDHRS-MM-CALC   TO WK-D-ADDHRS-MM.
025710     MOVE WK-D-ADDHRS-DD-CALC   TO WK-D-ADDHRS-DD.
025720     MOVE WK-D-ADDHRS-BASE-TS   TO WK-D-ADDHRS-RESULT-TS.
025730 C299-ADD-HOURS-TO-TIMESTAMP-EX.
025740     EXIT.
