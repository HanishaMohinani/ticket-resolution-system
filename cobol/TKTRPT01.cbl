000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTRPT01.
000400 AUTHOR. TYK.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 12 SEP 1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*PROGRAM DESCRIPTION: HELPDESK DASHBOARD REPORT.  RE-READS THE
001000*                     UPDATED TICKET MASTER, COMPANY AND USER
001100*                     REFERENCE FILES AFTER THE MAIN BATCH STEP
001200*                     HAS RUN AND PRODUCES, PER COMPANY, TICKET
001300*                     COUNTS BY STATUS AND PRIORITY, SLA COMPLIANCE,
001400*                     AVERAGE RESPONSE/RESOLUTION HOURS AND A PER
001500*                     AGENT PERFORMANCE SECTION, PLUS A GRAND TOTAL
001600*                     LINE ACROSS ALL COMPANIES.
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000*MOD.#   INIT    DATE        DESCRIPTION
002100*------- ------- ----------  -------------------------------------
002110* HD3F03  TMPHDN  03/09/2024 - TICKREQ-3410
002120*                            - PER-AGENT OVERDUE COUNT NO LONGER
002130*                              DUPLICATES THE DEADLINE TEST INLINE
002140*                              IN TWO PLACES - BOTH SITES NOW CALL
002150*                              TKTVSLA OPTION 3 (MINUTES-UNTIL-DUE)
002160*                              THROUGH THE NEW B470-OVERDUE-CHECK
002170*                              PARAGRAPH SO THE SLA ENGINE IS THE
002175*                              ONLY PLACE THAT KNOWS THE DEADLINE RULE
002180*-----------------------------------------------------------------
002200* HD3F02  TMPHDN  29/05/2024 - TICKREQ-3381
002300*                            - ADD PER-AGENT OVERDUE/BREACHED
002400*                              COLUMNS AND GRAND-TOTAL LINE
002500*-----------------------------------------------------------------
002600* HD3F01  TMPHDN  08/04/2024 - TICKREQ-3205
002700*                            - HELPDESK REPLATFORM PHASE 3 - REBUILT
002800*                              AS THE STATISTICS/DASHBOARD REPORT
002900*-----------------------------------------------------------------
003000* Y2K0001 TMPSRV  14/09/1998 - Y2K REMEDIATION TASK FORCE
003100*                            - WIDEN ALL DATE FIELDS TO 14-DIGIT
003200*                              YYYYMMDDHHMMSS
003300*-----------------------------------------------------------------
003400* CR93022 M WEE    04/11/1993 - ADD AVERAGE TURNAROUND COLUMN TO
003500*                              BRANCH VOLUME REPORT
003600*-----------------------------------------------------------------
003700* ORIG001 TYK      12/09/1989 - INITIAL VERSION - MONTHLY BRANCH
003800*                              TRANSACTION VOLUME REPORT
003900*=================================================================
004000 ENVIRONMENT DIVISION.
004100*******************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004600         UPSI-0 IS UPSI-SWITCH-0
004700         ON STATUS IS U0-ON
004800         OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TICKET-MASTER-OUT ASSIGN TO DATABASE-TKTTKTO
005200             ORGANIZATION IS SEQUENTIAL
005300             FILE STATUS IS WK-C-TKT-STATUS.
005400     SELECT COMPANY-FILE ASSIGN TO DATABASE-TKTCMP01
005500             ORGANIZATION IS SEQUENTIAL
005600             FILE STATUS IS WK-C-CMP-STATUS.
005700     SELECT USER-FILE ASSIGN TO DATABASE-TKTUSR01
005800             ORGANIZATION IS SEQUENTIAL
005900             FILE STATUS IS WK-C-USR-STATUS.
006000     SELECT DASHBOARD-REPORT ASSIGN TO DATABASE-TKTDSH01
006100             ORGANIZATION IS SEQUENTIAL
006200             FILE STATUS IS WK-C-RPT-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  TICKET-MASTER-OUT
006600     LABEL RECORDS ARE OMITTED.
006700 01  TICKET-OUT-REC.
006800     COPY TKTTKT01.
006900 FD  COMPANY-FILE
007000     LABEL RECORDS ARE OMITTED.
007100 01  COMPANY-REC.
007200     COPY TKTCMP01.
007300 FD  USER-FILE
007400     LABEL RECORDS ARE OMITTED.
007500 01  USER-REC.
007600     COPY TKTUSR01.
007700 FD  DASHBOARD-REPORT
007800     LABEL RECORDS ARE OMITTED.
007900 01  DASHBOARD-LINE               PIC X(132).
008000 WORKING-STORAGE SECTION.
008100 01  WK-C-COMMON.
008200     05  WK-C-TKT-STATUS         PIC X(02) VALUE SPACES.
008300         88  WK-C-TKT-SUCCESSFUL     VALUE "00".
008400         88  WK-C-TKT-EOF            VALUE "10".
008500     05  WK-C-CMP-STATUS         PIC X(02) VALUE SPACES.
008600         88  WK-C-CMP-SUCCESSFUL     VALUE "00".
008700         88  WK-C-CMP-EOF            VALUE "10".
008800     05  WK-C-USR-STATUS         PIC X(02) VALUE SPACES.
008900         88  WK-C-USR-SUCCESSFUL     VALUE "00".
009000         88  WK-C-USR-EOF            VALUE "10".
009100     05  WK-C-RPT-STATUS         PIC X(02) VALUE SPACES.
009200         88  WK-C-RPT-SUCCESSFUL     VALUE "00".
009250     05  FILLER                  PIC X(02) VALUE SPACES.
009300
009400 01  WK-N-COUNTERS                   COMP.
009500     05  WK-N-COMPANY-COUNT      PIC S9(05) VALUE ZERO.
009600     05  WK-N-AGENT-COUNT        PIC S9(05) VALUE ZERO.
009700     05  WK-N-DAYNO-FROM         PIC S9(09) VALUE ZERO.
009800     05  WK-N-DAYNO-TO           PIC S9(09) VALUE ZERO.
009900     05  WK-N-MINUTES-FROM       PIC S9(11) VALUE ZERO.
010000     05  WK-N-MINUTES-TO         PIC S9(11) VALUE ZERO.
010100     05  WK-N-DIFF-MINUTES       PIC S9(11) VALUE ZERO.
010200     05  WK-N-DIFF-HOURS         PIC S9(09) VALUE ZERO.
010250     05  FILLER                  PIC S9(01) VALUE ZERO.
010300
010400 01  WK-D-DATE-WORK.
010500     05  WK-D-HRS-FROM-TS        PIC 9(14).
010600     05  WK-D-HRS-FROM-REDEF REDEFINES WK-D-HRS-FROM-TS.
010700         10  WK-D-FROM-YYYY      PIC 9(04).
010800         10  WK-D-FROM-MM        PIC 9(02).
010900         10  WK-D-FROM-DD        PIC 9(02).
011000         10  WK-D-FROM-HH        PIC 9(02).
011100         10  WK-D-FROM-MI        PIC 9(02).
011200         10  WK-D-FROM-SS        PIC 9(02).
011300     05  WK-D-HRS-TO-TS          PIC 9(14).
011400     05  WK-D-HRS-TO-REDEF REDEFINES WK-D-HRS-TO-TS.
011500         10  WK-D-TO-YYYY        PIC 9(04).
011600         10  WK-D-TO-MM          PIC 9(02).
011700         10  WK-D-TO-DD          PIC 9(02).
011800         10  WK-D-TO-HH          PIC 9(02).
011900         10  WK-D-TO-MI          PIC 9(02).
012000         10  WK-D-TO-SS          PIC 9(02).
012050     05  FILLER                  PIC X(02).
012100
012200 01  WK-D-RATE-WORK.
012300     05  WK-D-COMPLIANCE-RATE     PIC S9(03)V99 COMP-3.
012400     05  WK-D-AVG-RESPONSE-HOURS  PIC S9(05)V99 COMP-3.
012500     05  WK-D-AVG-RESOLUTION-HOURS PIC S9(05)V99 COMP-3.
012600     05  WK-D-NOT-BREACHED-WORK   PIC S9(07) COMP.
012650     05  FILLER                   PIC S9(01) COMP VALUE ZERO.
012700
012710 01  WK-D-SLA-CHECK-WORK.
012720*    HD3F03 TMPHDN 03/09/2024 - TICKREQ-3410 - RESULT OF THE CALL
012730*    TO TKTVSLA OPTION 3, SET BY B470-OVERDUE-CHECK BELOW.
012740     05  WK-D-OVERDUE-FLAG        PIC X(01) VALUE "N".
012750         88  WK-D-IS-OVERDUE          VALUE "Y".
012760     05  FILLER                   PIC X(02) VALUE SPACES.
012770
012780     COPY TKTLSLA.
012790
012800 01  TKT-COMPANY-TABLE.
012900     05  TKT-CMP-ENTRY OCCURS 500 TIMES
013000                        INDEXED BY TKT-CMP-IX.
013100         10  TKT-CMP-ID          PIC 9(06).
013200         10  TKT-CMP-NAME        PIC X(40).
013250         10  FILLER              PIC X(02).
013300
013400 01  TKT-COMPANY-STAT-TABLE.
013500     05  TKT-CST-ENTRY OCCURS 500 TIMES
013600                        INDEXED BY TKT-CST-IX TKT-CST-SIX.
013700         10  TKT-CST-COMPANY-ID       PIC 9(06).
013800         10  TKT-CST-TOTAL            PIC S9(07) COMP.
013900         10  TKT-CST-OPEN             PIC S9(07) COMP.
014000         10  TKT-CST-IN-PROGRESS      PIC S9(07) COMP.
014100         10  TKT-CST-RESOLVED         PIC S9(07) COMP.
014200         10  TKT-CST-CLOSED           PIC S9(07) COMP.
014300         10  TKT-CST-PRI-LOW          PIC S9(07) COMP.
014400         10  TKT-CST-PRI-MEDIUM       PIC S9(07) COMP.
014500         10  TKT-CST-PRI-HIGH         PIC S9(07) COMP.
014600         10  TKT-CST-PRI-CRITICAL     PIC S9(07) COMP.
014700         10  TKT-CST-BREACHED         PIC S9(07) COMP.
014800         10  TKT-CST-RESPONSE-COUNT   PIC S9(07) COMP.
014900         10  TKT-CST-RESPONSE-HOURS   PIC S9(09) COMP.
015000         10  TKT-CST-RESOLUTION-COUNT PIC S9(07) COMP.
015100         10  TKT-CST-RESOLUTION-HOURS PIC S9(09) COMP.
015150         10  FILLER                   PIC X(02).
015200
015300 01  TKT-AGENT-STAT-TABLE.
015400     05  TKT-AST-ENTRY OCCURS 2000 TIMES
015500                        INDEXED BY TKT-AST-IX.
015600         10  TKT-AST-COMPANY-ID       PIC 9(06).
015700         10  TKT-AST-AGENT-ID         PIC 9(06).
015800         10  TKT-AST-AGENT-NAME       PIC X(41).
015900         10  TKT-AST-ASSIGNED         PIC S9(07) COMP.
016000         10  TKT-AST-RESOLVED         PIC S9(07) COMP.
016100         10  TKT-AST-OVERDUE          PIC S9(07) COMP.
016200         10  TKT-AST-BREACHED         PIC S9(07) COMP.
016300         10  TKT-AST-RESOLUTION-COUNT PIC S9(07) COMP.
016400         10  TKT-AST-RESOLUTION-HOURS PIC S9(09) COMP.
016450         10  FILLER                   PIC X(02).
016500
016600 01  WK-N-GRAND-TOTALS               COMP.
016700     05  WK-N-GRAND-TICKETS       PIC S9(08) VALUE ZERO.
016800     05  WK-N-GRAND-BREACHED      PIC S9(08) VALUE ZERO.
016850     05  FILLER                   PIC S9(01) VALUE ZERO.
016900
017000 01  HEADER-LINE.
017100     05  FILLER                   PIC X(10) VALUE "COMPANY ".
017200     05  HL-COMPANY-ID            PIC 9(06).
017300     05  FILLER                   PIC X(02) VALUE SPACES.
017400     05  HL-COMPANY-NAME          PIC X(40).
017500     05  FILLER                   PIC X(73) VALUE SPACES.
017600 
017700 01  STAT-LINE.
017800     05  FILLER                   PIC X(18) VALUE "  TOTAL TICKETS : ".
017900     05  SL-TOTAL                 PIC ZZZZZ9.
018000     05  FILLER                   PIC X(10) VALUE "  OPEN : ".
018100     05  SL-OPEN                  PIC ZZZZ9.
018200     05  FILLER                   PIC X(14) VALUE "  IN_PROGRESS :".
018300     05  SL-IN-PROGRESS           PIC ZZZZ9.
018400     05  FILLER                   PIC X(12) VALUE "  RESOLVED :".
018500     05  SL-RESOLVED              PIC ZZZZ9.
018600     05  FILLER                   PIC X(10) VALUE "  CLOSED :".
018700     05  SL-CLOSED                PIC ZZZZ9.
018800     05  FILLER                   PIC X(31) VALUE SPACES.
018900 
019000 01  PRI-LINE.
019100     05  FILLER                   PIC X(10) VALUE "  LOW :".
019200     05  PL-LOW                   PIC ZZZZ9.
019300     05  FILLER                   PIC X(10) VALUE "  MEDIUM :".
019400     05  PL-MEDIUM                PIC ZZZZ9.
019500     05  FILLER                   PIC X(08) VALUE "  HIGH :".
019600     05  PL-HIGH                  PIC ZZZZ9.
019700     05  FILLER                   PIC X(12) VALUE "  CRITICAL :".
019800     05  PL-CRITICAL              PIC ZZZZ9.
019900     05  FILLER                   PIC X(72) VALUE SPACES.
020000 
020100 01  SLA-LINE.
020200     05  FILLER                   PIC X(18) VALUE "  SLA BREACHED : ".
020300     05  SLL-BREACHED             PIC ZZZZ9.
020400     05  FILLER                   PIC X(14) VALUE "  COMPLIANCE :".
020500     05  SLL-COMPLIANCE           PIC ZZ9.99.
020600     05  FILLER                   PIC X(03) VALUE "%  ".
020700     05  FILLER                   PIC X(12) VALUE "AVG RESP H :".
020800     05  SLL-AVG-RESPONSE         PIC ZZZ9.99.
020900     05  FILLER                   PIC X(12) VALUE "AVG RESLN H:".
021000     05  SLL-AVG-RESOLUTION       PIC ZZZ9.99.
021100     05  FILLER                   PIC X(41) VALUE SPACES.
021200 
021300 01  AGENT-HEADER-LINE.
021400     05  FILLER                   PIC X(132) VALUE
021500         "   AGENT ID  AGENT NAME                                  ASSIGN  RESOLV OVERDUE BREACH  COMPLY%  AVG-RES-H".
021600 
021700 01  AGENT-LINE.
021800     05  FILLER                   PIC X(03) VALUE SPACES.
021900     05  AL-AGENT-ID              PIC 9(06).
022000     05  FILLER                   PIC X(02) VALUE SPACES.
022100     05  AL-AGENT-NAME            PIC X(41).
022200     05  AL-ASSIGNED              PIC ZZZZ9.
022300     05  FILLER                   PIC X(01) VALUE SPACES.
022400     05  AL-RESOLVED              PIC ZZZZ9.
022500     05  FILLER                   PIC X(01) VALUE SPACES.
022600     05  AL-OVERDUE               PIC ZZZZ9.
022700     05  FILLER                   PIC X(01) VALUE SPACES.
022800     05  AL-BREACHED              PIC ZZZZ9.
022900     05  FILLER                   PIC X(01) VALUE SPACES.
023000     05  AL-COMPLIANCE            PIC ZZ9.99.
023100     05  FILLER                   PIC X(03) VALUE SPACES.
023200     05  AL-AVG-RESOLUTION        PIC ZZZ9.99.
023300     05  FILLER                   PIC X(14) VALUE SPACES.
023400 
023500 01  GRAND-TOTAL-LINE.
023600     05  FILLER                   PIC X(22) VALUE "GRAND TOTAL TICKETS : ".
023700     05  GTL-TICKETS              PIC ZZZZZZ9.
023800     05  FILLER                   PIC X(13) VALUE "  BREACHED : ".
023900     05  GTL-BREACHED             PIC ZZZZZZ9.
024000     05  FILLER                   PIC X(17) VALUE "  COMPLIANCE %: ".
024100     05  GTL-COMPLIANCE           PIC ZZ9.99.
024200     05  FILLER                   PIC X(55) VALUE SPACES.
024300 
024400 LINKAGE SECTION.
024500     COPY TKTLRPT.
024600 
024700 PROCEDURE DIVISION USING WK-TKTLRPT.
024800***************************************
024900 MAIN-MODULE.
025000     PERFORM A100-OPEN-FILES THRU A100-EX.
025100     PERFORM A200-LOAD-COMPANY-TABLE THRU A200-EX.
025200     PERFORM B100-READ-TICKET THRU B100-EX.
025300     PERFORM B200-ACCUMULATE-LOOP.
025400     PERFORM C100-LOAD-AGENT-NAMES THRU C100-EX.
025500     PERFORM D100-PRINT-COMPANIES THRU D100-EX.
025600     PERFORM D900-PRINT-GRAND-TOTAL THRU D900-EX.
025700     CLOSE TICKET-MASTER-OUT COMPANY-FILE USER-FILE DASHBOARD-REPORT.
025800     GOBACK.
025900 
026000 A100-OPEN-FILES.
026100     OPEN INPUT TICKET-MASTER-OUT.
026200     OPEN INPUT COMPANY-FILE.
026300     OPEN INPUT USER-FILE.
026400     OPEN OUTPUT DASHBOARD-REPORT.
026500 A100-EX.
026600     EXIT.
026700 
026800 A200-LOAD-COMPANY-TABLE.
026900 A200-READ.
027000     READ COMPANY-FILE.
027100     IF WK-C-CMP-EOF
027200         GO TO A200-EX
027300     END-IF.
027400     SET TKT-CMP-IX TO WK-N-COMPANY-COUNT.
027500     SET TKT-CMP-IX UP BY 1.
027600     ADD 1 TO WK-N-COMPANY-COUNT.
027700     MOVE TCMP01-COMPANY-ID   TO TKT-CMP-ID (TKT-CMP-IX).
027800     MOVE TCMP01-COMPANY-NAME TO TKT-CMP-NAME (TKT-CMP-IX).
027900     SET TKT-CST-IX TO WK-N-COMPANY-COUNT.
028000     MOVE TCMP01-COMPANY-ID TO TKT-CST-COMPANY-ID (TKT-CST-IX).
028100     MOVE ZERO TO TKT-CST-TOTAL (TKT-CST-IX)
028200                  TKT-CST-OPEN (TKT-CST-IX)
028300                  TKT-CST-IN-PROGRESS (TKT-CST-IX)
028400                  TKT-CST-RESOLVED (TKT-CST-IX)
028500                  TKT-CST-CLOSED (TKT-CST-IX)
028600                  TKT-CST-PRI-LOW (TKT-CST-IX)
028700                  TKT-CST-PRI-MEDIUM (TKT-CST-IX)
028800                  TKT-CST-PRI-HIGH (TKT-CST-IX)
028900                  TKT-CST-PRI-CRITICAL (TKT-CST-IX)
029000                  TKT-CST-BREACHED (TKT-CST-IX)
029100                  TKT-CST-RESPONSE-COUNT (TKT-CST-IX)
029200                  TKT-CST-RESPONSE-HOURS (TKT-CST-IX)
029300                  TKT-CST-RESOLUTION-COUNT (TKT-CST-IX)
029400                  TKT-CST-RESOLUTION-HOURS (TKT-CST-IX).
029500     GO TO A200-READ.
029600 A200-EX.
029700     EXIT.
029800 
029900 B100-READ-TICKET.
030000     READ TICKET-MASTER-OUT.
030100 B100-EX.
030200     EXIT.
030300 
030400 B200-ACCUMULATE-LOOP.
030500     IF WK-C-TKT-EOF
030600         GO TO B200-LOOP-EX
030700     END-IF.
030800     PERFORM B300-FIND-COMPANY-STAT THRU B300-EX.
030900     ADD 1 TO TKT-CST-TOTAL (TKT-CST-IX).
031000     ADD 1 TO WK-N-GRAND-TICKETS.
031100     IF TKT01-OPEN
031200         ADD 1 TO TKT-CST-OPEN (TKT-CST-IX)
031300     END-IF.
031400     IF TKT01-IN-PROGRESS
031500         ADD 1 TO TKT-CST-IN-PROGRESS (TKT-CST-IX)
031600     END-IF.
031700     IF TKT01-RESOLVED
031800         ADD 1 TO TKT-CST-RESOLVED (TKT-CST-IX)
031900     END-IF.
032000     IF TKT01-CLOSED
032100         ADD 1 TO TKT-CST-CLOSED (TKT-CST-IX)
032200     END-IF.
032300     IF TKT01-PRI-LOW
032400         ADD 1 TO TKT-CST-PRI-LOW (TKT-CST-IX)
032500     END-IF.
032600     IF TKT01-PRI-MEDIUM
032700         ADD 1 TO TKT-CST-PRI-MEDIUM (TKT-CST-IX)
032800     END-IF.
032900     IF TKT01-PRI-HIGH
033000         ADD 1 TO TKT-CST-PRI-HIGH (TKT-CST-IX)
033100     END-IF.
033200     IF TKT01-PRI-CRITICAL
033300         ADD 1 TO TKT-CST-PRI-CRITICAL (TKT-CST-IX)
033400     END-IF.
033500     IF TKT01-SLA-BREACHED
033600         ADD 1 TO TKT-CST-BREACHED (TKT-CST-IX)
033700         ADD 1 TO WK-N-GRAND-BREACHED
033800     END-IF.
033900     IF TKT01-FIRST-RESPONSE-AT NOT = ZERO
034000         MOVE TKT01-CREATED-AT        TO WK-D-HRS-FROM-TS
034100         MOVE TKT01-FIRST-RESPONSE-AT TO WK-D-HRS-TO-TS
034200         PERFORM B900-COMPUTE-HOURS-BETWEEN THRU B900-EX
034300         ADD 1 TO TKT-CST-RESPONSE-COUNT (TKT-CST-IX)
034400         ADD WK-N-DIFF-HOURS TO TKT-CST-RESPONSE-HOURS (TKT-CST-IX)
034500     END-IF.
034600     IF TKT01-RESOLVED-AT NOT = ZERO
034700         MOVE TKT01-CREATED-AT  TO WK-D-HRS-FROM-TS
034800         MOVE TKT01-RESOLVED-AT TO WK-D-HRS-TO-TS
034900         PERFORM B900-COMPUTE-HOURS-BETWEEN THRU B900-EX
035000         ADD 1 TO TKT-CST-RESOLUTION-COUNT (TKT-CST-IX)
035100         ADD WK-N-DIFF-HOURS TO TKT-CST-RESOLUTION-HOURS (TKT-CST-IX)
035200     END-IF.
035300     IF TKT01-ASSIGNED-AGENT-ID NOT = ZERO
035400         PERFORM B400-ACCUM-AGENT THRU B400-EX
035500     END-IF.
035600     PERFORM B100-READ-TICKET THRU B100-EX.
035700     GO TO B200-ACCUMULATE-LOOP.
035800 B200-LOOP-EX.
035900     EXIT.
036000 
036100 B300-FIND-COMPANY-STAT.
036200     SET TKT-CST-IX TO 1.
036300 B300-SEARCH.
036400     IF TKT-CST-IX > WK-N-COMPANY-COUNT
036500         GO TO B300-EX
036600     END-IF.
036700     IF TKT-CST-COMPANY-ID (TKT-CST-IX) = TKT01-COMPANY-ID
036800         GO TO B300-EX
036900     END-IF.
037000     SET TKT-CST-IX UP BY 1.
037100     GO TO B300-SEARCH.
037200 B300-EX.
037300     EXIT.
037400 
037500 B400-ACCUM-AGENT.
037600     SET TKT-AST-IX TO 1.
037700 B400-SEARCH.
037800     IF TKT-AST-IX > WK-N-AGENT-COUNT
037900         PERFORM B450-NEW-AGENT THRU B450-EX
038000         GO TO B400-EX
038100     END-IF.
038200     IF TKT-AST-COMPANY-ID (TKT-AST-IX) = TKT01-COMPANY-ID
038300        AND TKT-AST-AGENT-ID (TKT-AST-IX) = TKT01-ASSIGNED-AGENT-ID
038400         GO TO B400-FOUND
038500     END-IF.
038600     SET TKT-AST-IX UP BY 1.
038700     GO TO B400-SEARCH.
038800 B400-FOUND.
038900     ADD 1 TO TKT-AST-ASSIGNED (TKT-AST-IX).
039000     IF TKT01-RESOLVED OR TKT01-CLOSED
039100         ADD 1 TO TKT-AST-RESOLVED (TKT-AST-IX)
039200         IF TKT01-RESOLVED-AT NOT = ZERO
039300             ADD 1 TO TKT-AST-RESOLUTION-COUNT (TKT-AST-IX)
039400             ADD WK-N-DIFF-HOURS TO TKT-AST-RESOLUTION-HOURS (TKT-AST-IX)
039500         END-IF
039600     ELSE
039650         PERFORM B470-OVERDUE-CHECK THRU B470-EX
039700         IF WK-D-IS-OVERDUE
039900             ADD 1 TO TKT-AST-OVERDUE (TKT-AST-IX)
040000         END-IF
040100     END-IF.
040200     IF TKT01-SLA-BREACHED
040300         ADD 1 TO TKT-AST-BREACHED (TKT-AST-IX)
040400     END-IF.
040500     GO TO B400-EX.
040600 B450-NEW-AGENT.
040700     ADD 1 TO WK-N-AGENT-COUNT.
040800     SET TKT-AST-IX TO WK-N-AGENT-COUNT.
040900     MOVE TKT01-COMPANY-ID        TO TKT-AST-COMPANY-ID (TKT-AST-IX).
041000     MOVE TKT01-ASSIGNED-AGENT-ID TO TKT-AST-AGENT-ID (TKT-AST-IX).
041100     MOVE SPACES                  TO TKT-AST-AGENT-NAME (TKT-AST-IX).
041200     MOVE ZERO TO TKT-AST-ASSIGNED (TKT-AST-IX)
041300                  TKT-AST-RESOLVED (TKT-AST-IX)
041400                  TKT-AST-OVERDUE (TKT-AST-IX)
041500                  TKT-AST-BREACHED (TKT-AST-IX)
041600                  TKT-AST-RESOLUTION-COUNT (TKT-AST-IX)
041700                  TKT-AST-RESOLUTION-HOURS (TKT-AST-IX).
041800     ADD 1 TO TKT-AST-ASSIGNED (TKT-AST-IX).
041900     IF TKT01-RESOLVED OR TKT01-CLOSED
042000         ADD 1 TO TKT-AST-RESOLVED (TKT-AST-IX)
042100         IF TKT01-RESOLVED-AT NOT = ZERO
042200             ADD 1 TO TKT-AST-RESOLUTION-COUNT (TKT-AST-IX)
042300             ADD WK-N-DIFF-HOURS TO TKT-AST-RESOLUTION-HOURS (TKT-AST-IX)
042400         END-IF
042500     ELSE
042650         PERFORM B470-OVERDUE-CHECK THRU B470-EX
042700         IF WK-D-IS-OVERDUE
042800             ADD 1 TO TKT-AST-OVERDUE (TKT-AST-IX)
042900         END-IF
043000     END-IF.
043100     IF TKT01-SLA-BREACHED
043200         ADD 1 TO TKT-AST-BREACHED (TKT-AST-IX)
043300     END-IF.
043400 B450-EX.
043500     EXIT.
043600 B400-EX.
043700     EXIT.
043750
043760 B470-OVERDUE-CHECK.
043765*    HD3F03 TMPHDN 03/09/2024 - TICKREQ-3410 - ASK THE SLA ENGINE
043770*    HOW MANY MINUTES ARE LEFT ON THIS TICKET INSTEAD OF COMPARING
043775*    THE RUN TIMESTAMP TO THE DEADLINE OURSELVES - THE ENGINE
043780*    RETURNS ZERO MINUTES ONCE THE DEADLINE HAS PASSED, AND IT IS
043782*    THE SAME RULE TKTPTB3 AND TKTBATCH USE WHEN THEY CALL IT.
043785     MOVE "3"                      TO WK-TKTLSLA-OPTION.
043790     MOVE TKT01-TICKET-ID          TO WK-TKTLSLA-TICKET-ID.
043795     MOVE WK-TKTLRPT-RUN-TIMESTAMP TO WK-TKTLSLA-RUN-TIMESTAMP.
043800     MOVE TKT01-SLA-RESOLUTION-DUE TO WK-TKTLSLA-RESOLUTION-DUE.
043805     CALL "TKTVSLA" USING WK-TKTLSLA.
043810     MOVE "N" TO WK-D-OVERDUE-FLAG.
043815     IF TKT01-SLA-RESOLUTION-DUE NOT = ZERO
043820        AND WK-TKTLSLA-MINUTES-UNTIL-DUE = ZERO
043825         MOVE "Y" TO WK-D-OVERDUE-FLAG
043830     END-IF.
043835 B470-EX.
043840     EXIT.
043850
043900 B900-COMPUTE-HOURS-BETWEEN.
044000     COMPUTE WK-N-DAYNO-FROM = (WK-D-FROM-YYYY * 360)
044100             + ((WK-D-FROM-MM - 1) * 30) + WK-D-FROM-DD.
044200     COMPUTE WK-N-DAYNO-TO   = (WK-D-TO-YYYY * 360)
044300             + ((WK-D-TO-MM - 1) * 30) + WK-D-TO-DD.
044400     COMPUTE WK-N-MINUTES-FROM = (WK-N-DAYNO-FROM * 1440)
044500             + (WK-D-FROM-HH * 60) + WK-D-FROM-MI.
044600     COMPUTE WK-N-MINUTES-TO   = (WK-N-DAYNO-TO * 1440)
044700             + (WK-D-TO-HH * 60) + WK-D-TO-MI.
044800     COMPUTE WK-N-DIFF-MINUTES = WK-N-MINUTES-TO - WK-N-MINUTES-FROM.
044900     IF WK-N-DIFF-MINUTES < ZERO
045000         MOVE ZERO TO WK-N-DIFF-MINUTES
045100     END-IF.
045200     DIVIDE WK-N-DIFF-MINUTES BY 60 GIVING WK-N-DIFF-HOURS.
045300 B900-EX.
045400     EXIT.
045500 
045600 C100-LOAD-AGENT-NAMES.
045700     SET TKT-AST-IX TO 1.
045800 C100-USER-SCAN.
045900     IF TKT-AST-IX > WK-N-AGENT-COUNT
046000         GO TO C100-EX
046100     END-IF.
046200     CLOSE USER-FILE.
046300     OPEN INPUT USER-FILE.
046400 C100-USER-READ.
046500     READ USER-FILE.
046600     IF WK-C-USR-EOF
046700         GO TO C100-NEXT-AGENT
046800     END-IF.
046900     IF TUSR01-USER-ID = TKT-AST-AGENT-ID (TKT-AST-IX)
047000         STRING TUSR01-FIRST-NAME DELIMITED BY SIZE
047100                " " DELIMITED BY SIZE
047200                TUSR01-LAST-NAME DELIMITED BY SIZE
047300                INTO TKT-AST-AGENT-NAME (TKT-AST-IX)
047400         END-STRING
047500         GO TO C100-NEXT-AGENT
047600     END-IF.
047700     GO TO C100-USER-READ.
047800 C100-NEXT-AGENT.
047900     SET TKT-AST-IX UP BY 1.
048000     GO TO C100-USER-SCAN.
048100 C100-EX.
048200     EXIT.
048300 
048400 D100-PRINT-COMPANIES.
048500     SET TKT-CST-SIX TO 1.
048600 D100-LOOP.
048700     IF TKT-CST-SIX > WK-N-COMPANY-COUNT
048800         GO TO D100-EX
048900     END-IF.
049000     PERFORM D200-PRINT-ONE-COMPANY THRU D200-EX.
049100     SET TKT-CST-SIX UP BY 1.
049200     GO TO D100-LOOP.
049300 D100-EX.
049400     EXIT.
049500 
049600 D200-PRINT-ONE-COMPANY.
049700     MOVE SPACES TO HEADER-LINE.
049800     MOVE TKT-CST-COMPANY-ID (TKT-CST-SIX) TO HL-COMPANY-ID.
049900     SET TKT-CMP-IX TO 1.
050000 D200-NAME-SCAN.
050100     IF TKT-CMP-IX > WK-N-COMPANY-COUNT
050200         GO TO D200-NAME-EX
050300     END-IF.
050400     IF TKT-CMP-ID (TKT-CMP-IX) = TKT-CST-COMPANY-ID (TKT-CST-SIX)
050500         MOVE TKT-CMP-NAME (TKT-CMP-IX) TO HL-COMPANY-NAME
050600         GO TO D200-NAME-EX
050700     END-IF.
050800     SET TKT-CMP-IX UP BY 1.
050900     GO TO D200-NAME-SCAN.
051000 D200-NAME-EX.
051100     WRITE DASHBOARD-LINE FROM HEADER-LINE.
051200     MOVE SPACES TO STAT-LINE.
051300     MOVE TKT-CST-TOTAL (TKT-CST-SIX)       TO SL-TOTAL.
051400     MOVE TKT-CST-OPEN (TKT-CST-SIX)        TO SL-OPEN.
051500     MOVE TKT-CST-IN-PROGRESS (TKT-CST-SIX) TO SL-IN-PROGRESS.
051600     MOVE TKT-CST-RESOLVED (TKT-CST-SIX)    TO SL-RESOLVED.
051700     MOVE TKT-CST-CLOSED (TKT-CST-SIX)      TO SL-CLOSED.
051800     WRITE DASHBOARD-LINE FROM STAT-LINE.
051900     MOVE SPACES TO PRI-LINE.
052000     MOVE TKT-CST-PRI-LOW (TKT-CST-SIX)      TO PL-LOW.
052100     MOVE TKT-CST-PRI-MEDIUM (TKT-CST-SIX)   TO PL-MEDIUM.
052200     MOVE TKT-CST-PRI-HIGH (TKT-CST-SIX)     TO PL-HIGH.
052300     MOVE TKT-CST-PRI-CRITICAL (TKT-CST-SIX) TO PL-CRITICAL.
052400     WRITE DASHBOARD-LINE FROM PRI-LINE.
052500     IF TKT-CST-TOTAL (TKT-CST-SIX) = ZERO
052600         MOVE 100.00 TO WK-D-COMPLIANCE-RATE
052700     ELSE
052800         COMPUTE WK-D-NOT-BREACHED-WORK =
052900                 TKT-CST-TOTAL (TKT-CST-SIX) - TKT-CST-BREACHED (TKT-CST-SIX)
053000         COMPUTE WK-D-COMPLIANCE-RATE ROUNDED =
053100                 (WK-D-NOT-BREACHED-WORK / TKT-CST-TOTAL (TKT-CST-SIX)) * 100
053200     END-IF.
053300     IF TKT-CST-RESPONSE-COUNT (TKT-CST-SIX) = ZERO
053400         MOVE ZERO TO WK-D-AVG-RESPONSE-HOURS
053500     ELSE
053600         COMPUTE WK-D-AVG-RESPONSE-HOURS ROUNDED =
053700                 TKT-CST-RESPONSE-HOURS (TKT-CST-SIX)
053800                 / TKT-CST-RESPONSE-COUNT (TKT-CST-SIX)
053900     END-IF.
054000     IF TKT-CST-RESOLUTION-COUNT (TKT-CST-SIX) = ZERO
054100         MOVE ZERO TO WK-D-AVG-RESOLUTION-HOURS
054200     ELSE
054300         COMPUTE WK-D-AVG-RESOLUTION-HOURS ROUNDED =
054400                 TKT-CST-RESOLUTION-HOURS (TKT-CST-SIX)
054500                 / TKT-CST-RESOLUTION-COUNT (TKT-CST-SIX)
054600     END-IF.
054700     MOVE SPACES TO SLA-LINE.
054800     MOVE TKT-CST-BREACHED (TKT-CST-SIX) TO SLL-BREACHED.
054900     MOVE WK-D-COMPLIANCE-RATE          TO SLL-COMPLIANCE.
055000     MOVE WK-D-AVG-RESPONSE-HOURS       TO SLL-AVG-RESPONSE.
055100     MOVE WK-D-AVG-RESOLUTION-HOURS     TO SLL-AVG-RESOLUTION.
055200     WRITE DASHBOARD-LINE FROM SLA-LINE.
055300     WRITE DASHBOARD-LINE FROM AGENT-HEADER-LINE.
055400     PERFORM D300-PRINT-AGENTS THRU D300-EX.
055500 D200-EX.
055600     EXIT.
055700 
055800 D300-PRINT-AGENTS.
055900     SET TKT-AST-IX TO 1.
056000 D300-LOOP.
056100     IF TKT-AST-IX > WK-N-AGENT-COUNT
056200         GO TO D300-EX
056300     END-IF.
056400     IF TKT-AST-COMPANY-ID (TKT-AST-IX) NOT = TKT-CST-COMPANY-ID (TKT-CST-SIX)
056500         GO TO D300-NEXT
056600     END-IF.
056700     MOVE SPACES TO AGENT-LINE.
056800     MOVE TKT-AST-AGENT-ID (TKT-AST-IX)   TO AL-AGENT-ID.
056900     MOVE TKT-AST-AGENT-NAME (TKT-AST-IX) TO AL-AGENT-NAME.
057000     MOVE TKT-AST-ASSIGNED (TKT-AST-IX)   TO AL-ASSIGNED.
057100     MOVE TKT-AST-RESOLVED (TKT-AST-IX)   TO AL-RESOLVED.
057200     MOVE TKT-AST-OVERDUE (TKT-AST-IX)    TO AL-OVERDUE.
057300     MOVE TKT-AST-BREACHED (TKT-AST-IX)   TO AL-BREACHED.
057400     IF TKT-AST-ASSIGNED (TKT-AST-IX) = ZERO
057500         MOVE 100.00 TO WK-D-COMPLIANCE-RATE
057600     ELSE
057700         COMPUTE WK-D-NOT-BREACHED-WORK =
057800                 TKT-AST-ASSIGNED (TKT-AST-IX) - TKT-AST-BREACHED (TKT-AST-IX)
057900         COMPUTE WK-D-COMPLIANCE-RATE ROUNDED =
058000                 (WK-D-NOT-BREACHED-WORK / TKT-AST-ASSIGNED (TKT-AST-IX)) * 100
058100     END-IF.
058200     MOVE WK-D-COMPLIANCE-RATE TO AL-COMPLIANCE.
058300     IF TKT-AST-RESOLUTION-COUNT (TKT-AST-IX) = ZERO
058400         MOVE ZERO TO WK-D-AVG-RESOLUTION-HOURS
058500     ELSE
058600         COMPUTE WK-D-AVG-RESOLUTION-HOURS ROUNDED =
058700                 TKT-AST-RESOLUTION-HOURS (TKT-AST-IX)
058800                 / TKT-AST-RESOLUTION-COUNT (TKT-AST-IX)
058900     END-IF.
059000     MOVE WK-D-AVG-RESOLUTION-HOURS TO AL-AVG-RESOLUTION.
059100     WRITE DASHBOARD-LINE FROM AGENT-LINE.
059200 D300-NEXT.
059300     SET TKT-AST-IX UP BY 1.
059400     GO TO D300-LOOP.
059500 D300-EX.
059600     EXIT.
059700 
059800 D900-PRINT-GRAND-TOTAL.
059900     MOVE SPACES TO GRAND-TOTAL-LINE.
060000     MOVE WK-N-GRAND-TICKETS  TO GTL-TICKETS.
060100     MOVE WK-N-GRAND-BREACHED TO GTL-BREACHED.
060200     IF WK-N-GRAND-TICKETS = ZERO
060300         MOVE 100.00 TO WK-D-COMPLIANCE-RATE
060400     ELSE
060500         COMPUTE WK-D-NOT-BREACHED-WORK =
060600                 WK-N-GRAND-TICKETS - WK-N-GRAND-BREACHED
060700         COMPUTE WK-D-COMPLIANCE-RATE ROUNDED =
060800                 (WK-D-NOT-BREACHED-WORK / WK-N-GRAND-TICKETS) * 100
060900     END-IF.
061000     MOVE WK-D-COMPLIANCE-RATE TO GTL-COMPLIANCE.
061100     WRITE DASHBOARD-LINE FROM GRAND-TOTAL-LINE.
061200 D900-EX.
061300     EXIT.
