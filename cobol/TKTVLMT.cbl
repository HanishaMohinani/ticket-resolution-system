000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TKTVLMT.
000400 AUTHOR. ACCENTURE.
000500 INSTALLATION. HELPDESK SYSTEMS GROUP.
000600 DATE-WRITTEN. 14 NOV 1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : GENERIC TOKEN-BUCKET VELOCITY LIMITER.  ORIGINALLY
001000*              WRITTEN TO THROTTLE REPEATED TERMINAL SIGN-ON
001100*              ATTEMPTS, THIS ROUTINE WAS RE-PURPOSED IN 2019 TO
001200*              THROTTLE HELPDESK API CALLS (CREATE-TICKET AND
001300*              ADD-COMMENT) PER USER OR PER COMPANY IDENTIFIER.
001400*              THE BUCKET FILE IS A SMALL SEQUENTIAL STATE FILE -
001500*              ON ITS FIRST CALL FOR A RUN THIS ROUTINE READS THE
001600*              WHOLE FILE INTO A WORKING-STORAGE TABLE, SERVICES
001700*              EVERY CHECK-AND-CONSUME CALL AGAINST THE TABLE,
001800*              AND REWRITES THE WHOLE FILE WHEN TKTBATCH CALLS
001900*              IT ONE LAST TIME WITH OPTION 9 (FLUSH) AT END
002000*              OF RUN.
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002310* HD2D03  11/03/2024 TMPHDN  - TICKREQ-3431
002320*                      - C400-REFILL-BUCKET WAS SNAPPING
002330*                        LAST-REFILL TO THE CURRENT CLOCK ON EVERY
002340*                        WHOLE-WINDOW REFILL, WHICH THROWS AWAY ANY
002350*                        PARTIAL WINDOW A CALLER WAS PART-WAY
002360*                        THROUGH - NOW ADVANCES LAST-REFILL BY
002370*                        WHOLE-WINDOWS TIMES THE WINDOW LENGTH SO
002380*                        THE REMAINDER CARRIES FORWARD TO THE NEXT
002390*                        CHECK-AND-CONSUME CALL
002395*----------------------------------------------------------------
002400* HD2D02  20/02/2024 TMPLYT  - TICKREQ-3115
002500*                      - WHOLE-WINDOW REFILL NOW COMPUTED BY
002600*                        INTEGER DIVISION OF ELAPSED SECONDS,
002700*                        NOT A STRAIGHT TOP-UP, TO MATCH THE
002800*                        REVISED RATE-LIMIT SPEC
002900*----------------------------------------------------------------
003000* HD2D01  19/02/2024 TMPLYT  - TICKREQ-3115
003100*                      - CONVERT FROM INDEXED RANDOM ACCESS TO
003200*                        IN-MEMORY TABLE OVER A SEQUENTIAL FILE,
003300*                        WITH OPTION 9 FLUSH AT END OF RUN - THE
003400*                        REPLATFORM PROJECT STANDARDIZED ALL
003500*                        SMALL STATE FILES AS SEQUENTIAL
003600*----------------------------------------------------------------
003700* HD1D01  26/09/2019 TMPACN  - TICKREQ-2951
003800*                      - RE-PURPOSED FOR HELPDESK API THROTTLING
003900*                        ("CREATE_TICKET" 50/3600, "ADD_COMMENT"
004000*                        10/60) - NEW BUCKET KEY LAYOUT
004100*----------------------------------------------------------------
004200* Y2K0001 21/10/1998 TMPSRV  - Y2K REMEDIATION TASK FORCE
004300*                      - WIDEN LAST-REFILL TIMESTAMP FROM 6-DIGIT
004400*                        YYMMDD TO 14-DIGIT YYYYMMDDHHMMSS
004500*----------------------------------------------------------------
004600* ORIG001 14 NOV 1989 A TANNER - INITIAL VERSION - SIGN-ON
004700*                      ATTEMPT VELOCITY CHECK FOR TERMINAL
004800*                      SECURITY MONITOR
004900*================================================================
005000 ENVIRONMENT DIVISION.
005100*******************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600         UPSI-0 IS UPSI-SWITCH-0
005700         ON STATUS IS U0-ON
005800         OFF STATUS IS U0-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT RATE-LIMIT-FILE ASSIGN TO DATABASE-TKTRLB01
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS IS WK-C-FILE-STATUS.
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700 FD  RATE-LIMIT-FILE
006800     LABEL RECORDS ARE OMITTED.
006900 01  RATE-LIMIT-REC.
007000     COPY TKTRLB01.
007100 WORKING-STORAGE SECTION.
007200***********************
007300 01  WK-C-COMMON.
007400     05  WK-C-FILE-STATUS        PIC X(02) VALUE SPACES.
007500         88  WK-C-SUCCESSFUL         VALUE "00".
007600         88  WK-C-AT-END             VALUE "10".
007700     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
007800         88  WK-C-FIRST-TIME-YES     VALUE "Y".
007900
008000 01  WK-N-COUNTERS                   COMP.
008100     05  WK-N-BUCKET-COUNT       PIC S9(05) VALUE ZERO.
008200     05  WK-N-BUCKET-IX          PIC S9(05) VALUE ZERO.
008300     05  WK-N-ELAPSED-SECONDS    PIC S9(09) VALUE ZERO.
008400     05  WK-N-WHOLE-WINDOWS      PIC S9(07) VALUE ZERO.
008450     05  WK-N-ADVANCE-SECONDS    PIC S9(09) VALUE ZERO.
008500     05  WK-N-REFILL-TOKENS      PIC S9(07) VALUE ZERO.
008600     05  WK-N-NEW-TOKENS         PIC S9(07) VALUE ZERO.
008700
008800 01  WK-D-ACTION-LIMITS.
008900     05  WK-D-DEFAULT-MAX        PIC 9(05) VALUE ZERO.
009000     05  WK-D-DEFAULT-RATE       PIC 9(05) VALUE ZERO.
009100     05  WK-D-DEFAULT-WINDOW     PIC 9(06) VALUE ZERO.
009200
009300 01  WK-D-TIMESTAMP-WORK.
009400     05  WK-D-NOW-YYYYMMDD       PIC 9(08).
009500     05  WK-D-NOW-HHMMSS         PIC 9(06).
009600     05  WK-D-NOW-REDEF REDEFINES WK-D-NOW-HHMMSS.
009700         10  WK-D-NOW-HH         PIC 9(02).
009800         10  WK-D-NOW-MMSS       PIC 9(04).
009900     05  WK-D-LAST-REFILL-YYYYMMDD PIC 9(08).
010000     05  WK-D-LAST-REFILL-HHMMSS   PIC 9(06).
010100     05  WK-D-LAST-REFILL-REDEF REDEFINES WK-D-LAST-REFILL-HHMMSS.
010200         10  WK-D-LAST-REFILL-HH PIC 9(02).
010300         10  WK-D-LAST-REFILL-MMSS PIC 9(04).
010400
010500 01  WK-D-BUCKET-KEY-WORK        PIC X(40).
010600
010700 01  TKT-BUCKET-TABLE.
010800     05  TKT-BUCKET-ENTRY OCCURS 2000 TIMES
010900             INDEXED BY TKT-BUCKET-IX.
011000         10  TKT-BKT-KEY         PIC X(40).
011100         10  TKT-BKT-IDENTIFIER  PIC X(20).
011200         10  TKT-BKT-TOKENS      PIC 9(05).
011300         10  TKT-BKT-MAX-TOKENS  PIC 9(05).
011400         10  TKT-BKT-RATE        PIC 9(05).
011500         10  TKT-BKT-WINDOW-SEC  PIC 9(06).
011600         10  TKT-BKT-LAST-REFILL PIC 9(14).
011700
011800 LINKAGE SECTION.
011900****************
012000     COPY TKTLLMT.
012100
012200 PROCEDURE DIVISION USING WK-TKTLLMT.
012300***************************************
012400 MAIN-MODULE.
012500     IF WK-C-FIRST-TIME-YES
012600         PERFORM A100-LOAD-BUCKET-TABLE THRU A199-LOAD-BUCKET-TABLE-EX
012700         MOVE "N" TO WK-C-FIRST-TIME
012800     END-IF.
012900     IF WK-TKTLLMT-OPTION = "9"
013000         PERFORM D100-FLUSH-BUCKET-TABLE THRU D199-FLUSH-BUCKET-TABLE-EX
013100         GO TO MAIN-EX
013200     END-IF.
013300     MOVE "N" TO WK-TKTLLMT-ALLOWED-FLAG.
013400     PERFORM B100-SET-ACTION-LIMITS THRU B199-SET-ACTION-LIMITS-EX.
013500     MOVE WK-D-DEFAULT-MAX    TO WK-TKTLLMT-MAX-TOKENS.
013600     MOVE WK-D-DEFAULT-WINDOW TO WK-TKTLLMT-WINDOW-SECONDS.
013700     PERFORM C100-BUILD-KEY THRU C199-BUILD-KEY-EX.
013800     PERFORM C200-FIND-BUCKET THRU C299-FIND-BUCKET-EX.
013900     IF WK-N-BUCKET-IX = ZERO
014000         PERFORM C300-CREATE-BUCKET THRU C399-CREATE-BUCKET-EX
014100     ELSE
014200         PERFORM C400-REFILL-BUCKET THRU C499-REFILL-BUCKET-EX
014300     END-IF.
014400     IF TKT-BKT-TOKENS(WK-N-BUCKET-IX) > ZERO
014500         SUBTRACT 1 FROM TKT-BKT-TOKENS(WK-N-BUCKET-IX)
014600         MOVE "Y" TO WK-TKTLLMT-ALLOWED-FLAG
014700     ELSE
014800         MOVE "N" TO WK-TKTLLMT-ALLOWED-FLAG
014900     END-IF.
015000 MAIN-EX.
015100     GOBACK.
015200
015300 A100-LOAD-BUCKET-TABLE.
015400     MOVE ZERO TO WK-N-BUCKET-COUNT.
015500     OPEN INPUT RATE-LIMIT-FILE.
015600     IF NOT WK-C-SUCCESSFUL AND WK-C-FILE-STATUS NOT = "35"
015700         DISPLAY "TKTVLMT - OPEN ERROR ON RATE-LIMIT FILE "
015800             WK-C-FILE-STATUS
015900         GO TO A199-LOAD-BUCKET-TABLE-EX
016000     END-IF.
016100     IF WK-C-FILE-STATUS = "35"
016200         GO TO A199-LOAD-BUCKET-TABLE-EX
016300     END-IF.
016400     PERFORM A110-READ-BUCKET-RECORD THRU A119-READ-BUCKET-RECORD-EX.
016410     PERFORM A120-BUILD-BUCKET-TABLE THRU A129-BUILD-BUCKET-TABLE-EX.
016420     CLOSE RATE-LIMIT-FILE.
018100 A199-LOAD-BUCKET-TABLE-EX.
018200     EXIT.
018210
018220 A120-BUILD-BUCKET-TABLE.
018230     IF WK-C-AT-END
018240         GO TO A129-BUILD-BUCKET-TABLE-EX
018250     END-IF.
018260     ADD 1 TO WK-N-BUCKET-COUNT.
018270     SET TKT-BUCKET-IX TO WK-N-BUCKET-COUNT.
018280     MOVE TRLB01-BUCKET-KEY    TO TKT-BKT-KEY(TKT-BUCKET-IX).
018290     MOVE TRLB01-IDENTIFIER    TO TKT-BKT-IDENTIFIER(TKT-BUCKET-IX).
018300     MOVE TRLB01-TOKENS-REMAINING
018310                               TO TKT-BKT-TOKENS(TKT-BUCKET-IX).
018320     MOVE TRLB01-MAX-TOKENS    TO TKT-BKT-MAX-TOKENS(TKT-BUCKET-IX).
018330     MOVE TRLB01-REFILL-RATE   TO TKT-BKT-RATE(TKT-BUCKET-IX).
018340     MOVE TRLB01-WINDOW-SECONDS
018350                               TO TKT-BKT-WINDOW-SEC(TKT-BUCKET-IX).
018360     MOVE TRLB01-LAST-REFILL-AT
018370                               TO TKT-BKT-LAST-REFILL(TKT-BUCKET-IX).
018380     PERFORM A110-READ-BUCKET-RECORD THRU A119-READ-BUCKET-RECORD-EX.
018390     GO TO A120-BUILD-BUCKET-TABLE.
018400 A129-BUILD-BUCKET-TABLE-EX.
018410     EXIT.
018420
018430 A110-READ-BUCKET-RECORD.
018500     READ RATE-LIMIT-FILE INTO RATE-LIMIT-REC
018600         AT END MOVE "10" TO WK-C-FILE-STATUS
018700     END-READ.
018800 A119-READ-BUCKET-RECORD-EX.
018900     EXIT.
019000
019100 B100-SET-ACTION-LIMITS.
019200     IF WK-TKTLLMT-ACTION = "CREATE_TICKET"
019300         MOVE 50    TO WK-D-DEFAULT-MAX
019400         MOVE 50    TO WK-D-DEFAULT-RATE
019500         MOVE 3600  TO WK-D-DEFAULT-WINDOW
019600     ELSE
019700     IF WK-TKTLLMT-ACTION = "ADD_COMMENT"
019800         MOVE 10    TO WK-D-DEFAULT-MAX
019900         MOVE 10    TO WK-D-DEFAULT-RATE
020000         MOVE 60    TO WK-D-DEFAULT-WINDOW
020100     ELSE
020200         MOVE 50    TO WK-D-DEFAULT-MAX
020300         MOVE 50    TO WK-D-DEFAULT-RATE
020400         MOVE 3600  TO WK-D-DEFAULT-WINDOW
020500     END-IF END-IF.
020600 B199-SET-ACTION-LIMITS-EX.
020700     EXIT.
020800
020900 C100-BUILD-KEY.
021000     MOVE SPACES TO WK-D-BUCKET-KEY-WORK.
021100     STRING WK-TKTLLMT-IDENTIFIER DELIMITED BY SPACE
021200             "/" DELIMITED BY SIZE
021300             WK-TKTLLMT-ACTION DELIMITED BY SPACE
021400             INTO WK-D-BUCKET-KEY-WORK
021500     END-STRING.
021600 C199-BUILD-KEY-EX.
021700     EXIT.
021800
021900 C200-FIND-BUCKET.
022000     MOVE 1 TO WK-N-BUCKET-IX.
022010     PERFORM C210-SEARCH-BUCKET THRU C219-SEARCH-BUCKET-EX.
022020     MOVE ZERO TO WK-N-BUCKET-IX.
022900 C299-FIND-BUCKET-EX.
023000     EXIT.
023010
023020 C210-SEARCH-BUCKET.
023030     IF WK-N-BUCKET-IX > WK-N-BUCKET-COUNT
023040         GO TO C219-SEARCH-BUCKET-EX
023050     END-IF.
023060     SET TKT-BUCKET-IX TO WK-N-BUCKET-IX.
023070     IF TKT-BKT-KEY(TKT-BUCKET-IX) = WK-D-BUCKET-KEY-WORK
023080         GO TO C299-FIND-BUCKET-EX
023090     END-IF.
023100     ADD 1 TO WK-N-BUCKET-IX.
023110     GO TO C210-SEARCH-BUCKET.
023120 C219-SEARCH-BUCKET-EX.
023130     EXIT.
023140
023200 C300-CREATE-BUCKET.
023300     ADD 1 TO WK-N-BUCKET-COUNT.
023400     SET TKT-BUCKET-IX TO WK-N-BUCKET-COUNT.
023500     MOVE WK-N-BUCKET-COUNT    TO WK-N-BUCKET-IX.
023600     MOVE WK-D-BUCKET-KEY-WORK TO TKT-BKT-KEY(WK-N-BUCKET-IX).
023700     MOVE WK-TKTLLMT-IDENTIFIER TO TKT-BKT-IDENTIFIER(WK-N-BUCKET-IX).
023800     MOVE WK-D-DEFAULT-MAX     TO TKT-BKT-TOKENS(WK-N-BUCKET-IX).
023900     MOVE WK-D-DEFAULT-MAX     TO TKT-BKT-MAX-TOKENS(WK-N-BUCKET-IX).
024000     MOVE WK-D-DEFAULT-RATE    TO TKT-BKT-RATE(WK-N-BUCKET-IX).
024100     MOVE WK-D-DEFAULT-WINDOW  TO TKT-BKT-WINDOW-SEC(WK-N-BUCKET-IX).
024200     MOVE WK-TKTLLMT-NOW       TO TKT-BKT-LAST-REFILL(WK-N-BUCKET-IX).
024300 C399-CREATE-BUCKET-EX.
024400     EXIT.
024500
024600 C400-REFILL-BUCKET.
024700     SUBTRACT TKT-BKT-LAST-REFILL(WK-N-BUCKET-IX) FROM WK-TKTLLMT-NOW
024800         GIVING WK-N-ELAPSED-SECONDS.
024900     IF WK-N-ELAPSED-SECONDS < ZERO
025000         MOVE ZERO TO WK-N-ELAPSED-SECONDS
025100     END-IF.
025200     IF TKT-BKT-WINDOW-SEC(WK-N-BUCKET-IX) > ZERO
025300         DIVIDE WK-N-ELAPSED-SECONDS BY TKT-BKT-WINDOW-SEC(WK-N-BUCKET-IX)
025400             GIVING WK-N-WHOLE-WINDOWS
025500     ELSE
025600         MOVE ZERO TO WK-N-WHOLE-WINDOWS
025700     END-IF.
025800     IF WK-N-WHOLE-WINDOWS > ZERO
025900         MULTIPLY WK-N-WHOLE-WINDOWS BY TKT-BKT-RATE(WK-N-BUCKET-IX)
026000             GIVING WK-N-REFILL-TOKENS
026100         ADD TKT-BKT-TOKENS(WK-N-BUCKET-IX) WK-N-REFILL-TOKENS
026200             GIVING WK-N-NEW-TOKENS
026300         IF WK-N-NEW-TOKENS > TKT-BKT-MAX-TOKENS(WK-N-BUCKET-IX)
026400             MOVE TKT-BKT-MAX-TOKENS(WK-N-BUCKET-IX)
026500                                 TO TKT-BKT-TOKENS(WK-N-BUCKET-IX)
026600         ELSE
026700             MOVE WK-N-NEW-TOKENS TO TKT-BKT-TOKENS(WK-N-BUCKET-IX)
026800         END-IF
026810*    HD2D03 TMPHDN 11/03/2024 - TICKREQ-3431 - ADVANCE BY WHOLE
026820*    WINDOWS ONLY, NOT TO THE CURRENT CLOCK, SO A PARTIAL WINDOW
026830*    IS NOT LOST
026840         MULTIPLY WK-N-WHOLE-WINDOWS BY TKT-BKT-WINDOW-SEC(WK-N-BUCKET-IX)
026850             GIVING WK-N-ADVANCE-SECONDS
026860         ADD WK-N-ADVANCE-SECONDS
026870                 TO TKT-BKT-LAST-REFILL(WK-N-BUCKET-IX)
026900     END-IF.
027100 C499-REFILL-BUCKET-EX.
027200     EXIT.
027300
027400 D100-FLUSH-BUCKET-TABLE.
027500     OPEN OUTPUT RATE-LIMIT-FILE.
027600     MOVE 1 TO WK-N-BUCKET-IX.
027610     PERFORM D110-WRITE-BUCKET THRU D119-WRITE-BUCKET-EX.
029400     CLOSE RATE-LIMIT-FILE.
029500 D199-FLUSH-BUCKET-TABLE-EX.
029600     EXIT.
029610
029620 D110-WRITE-BUCKET.
029630     IF WK-N-BUCKET-IX > WK-N-BUCKET-COUNT
029640         GO TO D119-WRITE-BUCKET-EX
029650     END-IF.
029660     SET TKT-BUCKET-IX TO WK-N-BUCKET-IX.
029670     MOVE SPACES                     TO RATE-LIMIT-REC.
029680     MOVE TKT-BKT-KEY(TKT-BUCKET-IX)  TO TRLB01-BUCKET-KEY.
029690     MOVE TKT-BKT-IDENTIFIER(TKT-BUCKET-IX)
029700                                      TO TRLB01-IDENTIFIER.
029710     MOVE TKT-BKT-TOKENS(TKT-BUCKET-IX)
029720                                      TO TRLB01-TOKENS-REMAINING.
029730     MOVE TKT-BKT-MAX-TOKENS(TKT-BUCKET-IX)
029740                                      TO TRLB01-MAX-TOKENS.
029750     MOVE TKT-BKT-RATE(TKT-BUCKET-IX) TO TRLB01-REFILL-RATE.
029760     MOVE TKT-BKT-WINDOW-SEC(TKT-BUCKET-IX)
029770                                      TO TRLB01-WINDOW-SECONDS.
029780     MOVE TKT-BKT-LAST-REFILL(TKT-BUCKET-IX)
029790                                      TO TRLB01-LAST-REFILL-AT.
029800     WRITE RATE-LIMIT-REC.
029810     ADD 1 TO WK-N-BUCKET-IX.
029820     GO TO D110-WRITE-BUCKET.
029830 D119-WRITE-BUCKET-EX.
029840     EXIT.
